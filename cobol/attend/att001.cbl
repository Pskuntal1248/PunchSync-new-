000100*****************************************************************
000200*                                                                *
000300*          Punch Reader And Logical-Shift-Day Grouping          *
000400*                 (Shared By All Three Services)                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000       PROGRAM-ID.         ATT001.
001100*
001200*    AUTHOR.             V B COEN, FACILITIES SYSTEMS GROUP.
001300*
001400*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001500*
001600*    DATE-WRITTEN.       12/01/2026.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           COMPANY CONFIDENTIAL.
002100*
002200*    REMARKS.            READS THE RAW BIOMETRIC PUNCH EXTRACT,
002300*                        ASSIGNS EACH PUNCH TO ITS LOGICAL SHIFT
002400*                        DAY, DROPS PUNCHES OUTSIDE THE REPORT
002500*                        MONTH, AND LEAVES A GROUPED, SORTED
002600*                        TABLE (SITE / EMPLOYEE / DAY / TIME) FOR
002700*                        ATTMSTR, ATTSUMM AND ATTDWK TO SHARE.
002800*                        DOES NOT REMOVE DUPLICATE PUNCHES - SEE
002900*                        ATT002 FOR THAT.
003000*
003100*    CALLED MODULES.     ATT004 (PREVIOUS-CALENDAR-DAY).
003200*
003300*    FUNCTIONS USED.     NONE.
003400*
003500*    FILES USED.         PUNCH-FILE (INPUT).
003600*
003700* CHANGE LOG.
003800* 12/01/26 VBC - ATT-001 CREATED - FIRST CUT, DEFAULT 0400 SHIFT
003900*                        BOUNDARY ONLY.
004000* 18/01/26 VBC - ATT-004 ADDED THE KAROL BAGH 1600 NIGHT-SHIFT
004100*                        EXCEPTION FOR EMPLOYEES 88023/87140,
004200*                        GATED BY A1-APPLY-EXCEPTION SO ATTDWK
004300*                        CAN CALL WITH THE DEFAULT RULE ONLY.
004400* 24/01/26 VBC - ATT-009 ADDED THE +86400 NORMALISED-SECONDS
004500*                        OFFSET FOR PUNCHES ROLLED BACK A DAY SO
004600*                        ATT002'S 30-MINUTE WINDOW TEST SORTS
004700*                        THEM CORRECTLY AGAINST THE LATE PUNCHES
004800*                        OF THE SAME LOGICAL DAY.
004900* 27/01/26 VBC - ATT-018 WP-PUNCH-COUNT TABLE LIMIT RAISED WITH
005000*                        WSPUNCH.COB - SEE THAT COPYBOOK'S LOG.
005100* 03/02/26 VBC - ATT-026 BLANK-SITE AND NON-NUMERIC DATE/TIME
005200*                        RECORDS NOW SKIPPED SILENTLY RATHER THAN
005300*                        ABENDING THE RUN - SITE OPS ASKED FOR A
005400*                        SOFT SKIP SO ONE BAD EXTRACT ROW DOES NOT
005500*                        KILL THE WHOLE BATCH.
005600* 19/02/26 AJP - ATT-038 SORT SUBSCRIPTS WS-LO-IX/WS-HI-IX MOVED
005700*                        OUT TO STANDALONE 77-LEVELS, MATCHING
005800*                        THE OLD MAPS09 LOOP-REGISTER HABIT.
005900* 20/02/26 AJP - ATT-040 AA310-ONE-PASS HAD NO NAME-ORDERING
006000*                        BRANCH OF ITS OWN - A REUSED BADGE NUMBER
006100*                        WITH TWO DIFFERENT NAMES AT THE SAME SITE
006200*                        COULD COME OUT OF THE SORT NOT FULLY
006300*                        GROUPED, SPLITTING THAT EMPLOYEE ACROSS
006400*                        TWO PRINTED BLOCKS DOWNSTREAM.  ADDED A
006500*                        NAME BRANCH PARALLEL TO THE EMP-ID ONE.
006600*
006700  ENVIRONMENT             DIVISION.
006800*================================
006900*
007000  CONFIGURATION           SECTION.
007100*-------------------------------
007200*
007300  SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600  INPUT-OUTPUT            SECTION.
007700*------------------------------
007800*
007900  FILE-CONTROL.
008000     COPY "SELPUNCH.COB".
008100*
008200  DATA                    DIVISION.
008300*================================
008400*
008500  FILE SECTION.
008600*-------------
008700*
008800  FD  PUNCH-FILE.
008900*
009000  COPY "FDPUNCH.COB".
009100*
009200  WORKING-STORAGE SECTION.
009300*-----------------------
009400*
009500  01  WS-File-Status-Block.
009600     03  PUNCH-FILE-STATUS      pic xx        value "00".
009700         88  WS-Punch-Ok              value "00".
009800         88  WS-Punch-Eof             value "10".
009900     03  WS-Status-Numeric redefines PUNCH-FILE-STATUS
010000                                pic 99.
010100*
010200  01  WS-Work-Switches.
010300     03  WS-Eof-Sw              pic x         value "N".
010400         88  WS-At-Eof                value "Y".
010500     03  filler                 pic x(9).
010600*
010700  01  WS-Upper-Case-Fields.
010800     03  WS-Site-Upper          pic x(20).
010900     03  WS-KB-Literal          pic x(20)     value "KAROL BAGH".
011000     03  filler                 pic x(4).
011100*
011200  01  WS-Subscript-Fields.
011300     03  WS-Swap-Made           pic x         value "N".
011400         88  WS-Swap-Occurred         value "Y".
011500     03  filler                 pic x(4).
011600*
011700*  BUBBLE-SORT SCRATCH SUBSCRIPTS - KEPT AS STANDALONE 77-LEVELS,
011800*  NOT FOLDED IN ABOVE, THE SAME WAY MAPS09 KEPT ITS A/Y/Z LOOP
011900*  REGISTERS OUT OF WS-DATA.
012000*
012100  77  WS-Lo-Ix                  pic 9(5)      comp.
012200  77  WS-Hi-Ix                  pic 9(5)      comp.
012300*
012400  01  WS-Swap-Entry.
012500     03  WS-SE-Site             pic x(20).
012600     03  WS-SE-Emp-Id           pic x(10).
012700     03  WS-SE-Emp-Name         pic x(25).
012800     03  WS-SE-Department       pic x(15).
012900     03  WS-SE-Log-Year         pic 9(4).
013000     03  WS-SE-Log-Month        pic 99.
013100     03  WS-SE-Log-Day          pic 99.
013200     03  WS-SE-Cal-Date         pic 9(8).
013300     03  WS-SE-Cal-Date-Grp redefines WS-SE-Cal-Date.
013400         05  WS-SE-Cal-Year     pic 9(4).
013500         05  WS-SE-Cal-Month    pic 99.
013600         05  WS-SE-Cal-Day      pic 99.
013700     03  WS-SE-Raw-Time         pic 9(6).
013800     03  WS-SE-Raw-Time-Grp redefines WS-SE-Raw-Time.
013900         05  WS-SE-Raw-Hour     pic 99.
014000         05  WS-SE-Raw-Min      pic 99.
014100         05  WS-SE-Raw-Sec      pic 99.
014200     03  WS-SE-Norm-Secs        pic 9(7)      comp.
014300     03  filler                 pic x(8).
014400*
014500  01  WS-Logical-Day-Fields.
014600     03  WS-Log-Year            pic 9(4).
014700     03  WS-Log-Month           pic 99.
014800     03  WS-Log-Day             pic 99.
014900     03  WS-Rolled-Back-Sw      pic x         value "N".
015000         88  WS-Day-Rolled-Back       value "Y".
015100     03  WS-Norm-Secs           pic 9(7)      comp.
015200     03  WS-Hour-Limit          pic 99        comp.
015300     03  filler                 pic x(4).
015400*
015500  COPY "WSATT004.COB".
015600*
015700  LINKAGE                SECTION.
015800*------------------------------
015900*
016000  COPY "WSATT001.COB".
016100*
016200  COPY "WSPUNCH.COB".
016300*
016400  PROCEDURE DIVISION USING WSATT001-WS, WS-PUNCH-TABLE.
016500*======================================================
016600*
016700  AA000-Main                  SECTION.
016800*************************************
016900*
017000     MOVE     ZERO TO WP-Punch-Count.
017100     PERFORM  AA010-Open-Punch-File.
017200     PERFORM  AA100-Read-Punch
017300              UNTIL WS-At-Eof.
017400     PERFORM  AA190-Close-Punch-File.
017500     PERFORM  AA200-Check-Any-Found.
017600     IF       A1-Punches-Found
017700              PERFORM AA300-Sort-Group
017800     END-IF.
017900     GOBACK.
018000*
018100  AA000-Exit.  EXIT SECTION.
018200*
018300  AA010-Open-Punch-File       SECTION.
018400*************************************
018500*
018600     OPEN     INPUT PUNCH-FILE.
018700     IF       NOT WS-Punch-Ok
018800              MOVE 1 TO A1-Return-Code
018900              MOVE "Y" TO WS-Eof-Sw
019000     END-IF.
019100*
019200  AA010-Exit.  EXIT SECTION.
019300*
019400  AA100-Read-Punch             SECTION.
019500*************************************
019600*
019700     READ     PUNCH-FILE
019800              AT END
019900                  MOVE "Y" TO WS-Eof-Sw
020000              NOT AT END
020100                  PERFORM AA110-Validate-Punch
020200     END-READ.
020300*
020400  AA100-Exit.  EXIT SECTION.
020500*
020600  AA110-Validate-Punch         SECTION.
020700*************************************
020800*
020900*  BLANK SITE, OR A DATE/TIME THAT IS NOT PURE NUMERIC, MEANS A
021000*  RAGGED RECORD ON THE EXTRACT - SKIP IT, DO NOT ABEND THE RUN.
021100*
021200     IF       PP-Site-Name = SPACES
021300              GO TO AA110-Exit
021400     END-IF.
021500     IF       PP-Punch-Date NOT NUMERIC
021600        OR    PP-Punch-Time NOT NUMERIC
021700              GO TO AA110-Exit
021800     END-IF.
021900     PERFORM  AA120-Assign-Logical-Day.
022000     IF       WS-Log-Year = A1-Report-Year
022100        AND   WS-Log-Month = A1-Report-Month
022200              PERFORM AA130-Store-Entry
022300     END-IF.
022400*
022500  AA110-Exit.  EXIT SECTION.
022600*
022700  AA120-Assign-Logical-Day     SECTION.
022800*************************************
022900*
023000*  DEFAULT RULE - PUNCHES BEFORE 0400 BELONG TO THE PREVIOUS DAY.
023100*  KAROL BAGH NIGHT-SHIFT EXCEPTION (EMPLOYEES 88023/87140) MOVES
023200*  THE BOUNDARY TO 1600, BUT ONLY WHEN THE CALLER SETS
023300*  A1-APPLY-EXCEPTION TO "Y" - ATTDWK ALWAYS CALLS WITH "N".
023400*
023500     MOVE     "N" TO WS-Rolled-Back-Sw.
023600     MOVE     PP-Cal-Year  TO WS-Log-Year.
023700     MOVE     PP-Cal-Month TO WS-Log-Month.
023800     MOVE     PP-Cal-Day   TO WS-Log-Day.
023900     MOVE     4 TO WS-Hour-Limit.
024000     IF       A1-Exception-On
024100              MOVE PP-Site-Name TO WS-Site-Upper
024200              INSPECT WS-Site-Upper CONVERTING
024300-                "abcdefghijklmnopqrstuvwxyz"
024400-                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024500              IF  WS-Site-Upper = WS-KB-Literal
024600                  IF  PP-Emp-Id = "88023    "
024700                  OR  PP-Emp-Id = "87140    "
024800                      MOVE 16 TO WS-Hour-Limit
024900                  END-IF
025000              END-IF
025100     END-IF.
025200     IF       PP-Cal-Hour < WS-Hour-Limit
025300              MOVE PP-Cal-Year  TO A4-Year
025400              MOVE PP-Cal-Month TO A4-Month
025500              MOVE PP-Cal-Day   TO A4-Day
025600              MOVE "P" TO A4-Function
025700              CALL "ATT004" USING WSATT004-WS
025800              MOVE A4-Prev-Year  TO WS-Log-Year
025900              MOVE A4-Prev-Month TO WS-Log-Month
026000              MOVE A4-Prev-Day   TO WS-Log-Day
026100              MOVE "Y" TO WS-Rolled-Back-Sw
026200     END-IF.
026300     COMPUTE  WS-Norm-Secs = (PP-Cal-Hour * 3600)
026400-                          + (PP-Cal-Min * 60) + PP-Cal-Sec.
026500     IF       WS-Day-Rolled-Back
026600              ADD 86400 TO WS-Norm-Secs
026700     END-IF.
026800*
026900  AA120-Exit.  EXIT SECTION.
027000*
027100  AA130-Store-Entry            SECTION.
027200*************************************
027300*
027400     ADD      1 TO WP-Punch-Count.
027500     SET      WP-Ix TO WP-Punch-Count.
027600     MOVE     PP-Site-Name    TO WP-Site (WP-Ix).
027700     MOVE     PP-Emp-Id       TO WP-Emp-Id (WP-Ix).
027800     MOVE     PP-Emp-Name     TO WP-Emp-Name (WP-Ix).
027900     MOVE     PP-Department   TO WP-Department (WP-Ix).
028000     MOVE     WS-Log-Year     TO WP-Log-Year (WP-Ix).
028100     MOVE     WS-Log-Month    TO WP-Log-Month (WP-Ix).
028200     MOVE     WS-Log-Day      TO WP-Log-Day (WP-Ix).
028300     MOVE     PP-Punch-Date    TO WP-Cal-Date (WP-Ix).
028400     MOVE     PP-Punch-Time    TO WP-Raw-Time (WP-Ix).
028500     MOVE     WS-Norm-Secs     TO WP-Norm-Secs (WP-Ix).
028600*
028700  AA130-Exit.  EXIT SECTION.
028800*
028900  AA190-Close-Punch-File       SECTION.
029000*************************************
029100*
029200     CLOSE    PUNCH-FILE.
029300*
029400  AA190-Exit.  EXIT SECTION.
029500*
029600  AA200-Check-Any-Found        SECTION.
029700*************************************
029800*
029900     IF       WP-Punch-Count = ZERO
030000              MOVE 1 TO A1-Return-Code
030100     ELSE
030200              MOVE ZERO TO A1-Return-Code
030300     END-IF.
030400*
030500  AA200-Exit.  EXIT SECTION.
030600*
030700  AA300-Sort-Group             SECTION.
030800*************************************
030900*
031000*  EXCHANGE SORT OVER THE IN-MEMORY TABLE - KEY IS SITE, THEN
031100*  EMPLOYEE ID+NAME, THEN LOGICAL DAY, THEN NORMALISED TIME.
031200*  THE TABLE IS BUILT FRESH EACH RUN SO A SIMPLE EXCHANGE PASS
031300*  IS ACCEPTABLE FOR THE VOLUMES THIS EXTRACT CARRIES.
031400*
031500     MOVE     1 TO WS-Lo-Ix.
031600     MOVE     WP-Punch-Count TO WS-Hi-Ix.
031700     PERFORM  AA295-Sort-Pass
031800              UNTIL WS-Hi-Ix <= 1.
031900*
032000  AA300-Exit.  EXIT SECTION.
032100*
032200  AA295-Sort-Pass              SECTION.
032300*************************************
032400*
032500     MOVE     "N" TO WS-Swap-Made.
032600     PERFORM  AA310-One-Pass
032700              VARYING WP-Ix FROM 1 BY 1
032800              UNTIL WP-Ix >= WS-Hi-Ix.
032900     IF       WS-Swap-Made = "N"
033000              MOVE 1 TO WS-Hi-Ix
033100     ELSE
033200              SUBTRACT 1 FROM WS-Hi-Ix
033300     END-IF.
033400*
033500  AA295-Exit.  EXIT SECTION.
033600*
033700  AA310-One-Pass               SECTION.
033800*************************************
033900*
034000*  ATT-040 - SITE, THEN EMP-ID, THEN EMP-NAME, THEN LOGICAL DAY,
034100*  THEN NORMALISED TIME.  TWO RECORDS CAN SHARE A SITE AND AN ID
034200*  BUT CARRY DIFFERENT NAMES - A REUSED BADGE NUMBER - AND THOSE
034300*  ARE TWO DIFFERENT EMPLOYEES FOR MUSTER/SUMMARY/DAILY-WORK
034400*  PURPOSES, SO THE NAME HAS TO ORDER THE TABLE TOO OR THE BREAK
034500*  LOGIC DOWNSTREAM SPLITS ONE OF THEM ACROSS TWO BLOCKS.
034600*
034700     SET      WP-Jx TO WP-Ix.
034800     SET      WP-Jx UP BY 1.
034900     IF       WP-Site (WP-Ix) > WP-Site (WP-Jx)
035000              PERFORM AA320-Exchange
035100     ELSE
035200        IF    WP-Site (WP-Ix) = WP-Site (WP-Jx)
035300          AND (WP-Emp-Id (WP-Ix) > WP-Emp-Id (WP-Jx))
035400              PERFORM AA320-Exchange
035500        ELSE
035600          IF  WP-Site (WP-Ix) = WP-Site (WP-Jx)
035700          AND WP-Emp-Id (WP-Ix) = WP-Emp-Id (WP-Jx)
035800          AND (WP-Emp-Name (WP-Ix) > WP-Emp-Name (WP-Jx))
035900              PERFORM AA320-Exchange
036000          ELSE
036100            IF WP-Site (WP-Ix) = WP-Site (WP-Jx)
036200            AND WP-Emp-Id (WP-Ix) = WP-Emp-Id (WP-Jx)
036300            AND WP-Emp-Name (WP-Ix) = WP-Emp-Name (WP-Jx)
036400            AND WP-Log-Day (WP-Ix) > WP-Log-Day (WP-Jx)
036500                PERFORM AA320-Exchange
036600            ELSE
036700              IF WP-Site (WP-Ix) = WP-Site (WP-Jx)
036800              AND WP-Emp-Id (WP-Ix) = WP-Emp-Id (WP-Jx)
036900              AND WP-Emp-Name (WP-Ix) = WP-Emp-Name (WP-Jx)
037000              AND WP-Log-Day (WP-Ix) = WP-Log-Day (WP-Jx)
037100              AND WP-Norm-Secs (WP-Ix) > WP-Norm-Secs (WP-Jx)
037200                  PERFORM AA320-Exchange
037300              END-IF
037400            END-IF
037500          END-IF
037600        END-IF
037700     END-IF.
037800*
037900  AA310-Exit.  EXIT SECTION.
038000*
038100  AA320-Exchange               SECTION.
038200*************************************
038300*
038400     MOVE     WP-Entry (WP-Ix) TO WS-Swap-Entry.
038500     MOVE     WP-Entry (WP-Jx) TO WP-Entry (WP-Ix).
038600     MOVE     WS-Swap-Entry    TO WP-Entry (WP-Jx).
038700     MOVE     "Y" TO WS-Swap-Made.
038800*
038900  AA320-Exit.  EXIT SECTION.
039000*
