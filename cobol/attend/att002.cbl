000100*****************************************************************
000200*                                                                *
000300*             Duplicate-Punch Elimination, One Work Day         *
000400*                 (Shared By Muster Roll And Summary)           *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000       PROGRAM-ID.         ATT002.
001100*
001200*    AUTHOR.             V B COEN, FACILITIES SYSTEMS GROUP.
001300*
001400*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001500*
001600*    DATE-WRITTEN.       13/01/2026.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           COMPANY CONFIDENTIAL.
002100*
002200*    REMARKS.            GIVEN THE WP-ENTRY RANGE FOR ONE SITE,
002300*                        EMPLOYEE AND LOGICAL DAY (ALREADY SORTED
002400*                        ASCENDING BY ATT001), DROPS ANY PUNCH
002500*                        THAT FOLLOWS THE LAST KEPT PUNCH BY 30
002600*                        MINUTES OR LESS, AND RETURNS THE KEPT
002700*                        COUNT AND THE RESULTING DURATION.  USED
002800*                        BY ATTMSTR AND ATTSUMM ONLY - ATTDWK
002900*                        WORKS FROM THE RAW PUNCHES DIRECTLY.
003000*
003100*    CALLED MODULES.     NONE.
003200*
003300*    FUNCTIONS USED.     NONE.
003400*
003500*    FILES USED.         NONE.
003600*
003700* CHANGE LOG.
003800* 13/01/26 VBC - ATT-002 CREATED - FIRST CUT OF THE 30-MINUTE
003900*                        WINDOW TEST, LIFTED OUT OF ATTMSTR SO
004000*                        ATTSUMM COULD SHARE IT RATHER THAN
004100*                        RE-CODING THE SAME RULE TWICE.
004200* 22/01/26 VBC - ATT-009 DURATION NOW COMPUTED HERE (RATHER THAN
004300*                        BY EACH CALLER) SINCE BOTH CALLERS
004400*                        WANTED LAST-KEPT MINUS FIRST-KEPT IN
004500*                        HOURS, ROUNDED THE SAME WAY.
004600* 29/01/26 VBC - ATT-017 A2-CLEANED-COUNT BELOW 2 NOW FORCES
004700*                        A2-DURATION-HOURS TO ZERO RATHER THAN
004800*                        LEAVING IT AT THE LAST CALL'S VALUE.
004900* 19/02/26 AJP - ATT-038 SCAN SCRATCH REGISTERS MOVED OUT TO
005000*                        STANDALONE 77-LEVELS, MATCHING THE OLD
005100*                        MAPS09 LOOP-REGISTER HABIT.  DROPPED
005200*                        WS-IX, NEVER ACTUALLY USED BY THE SCAN
005300*                        BELOW (WP-IX DOES THE WORK).
005400*
005500  ENVIRONMENT             DIVISION.
005600*================================
005700*
005800  INPUT-OUTPUT            SECTION.
005900*------------------------------
006000*
006100  DATA                    DIVISION.
006200*================================
006300*
006400  WORKING-STORAGE SECTION.
006500*-----------------------
006600*
006700  01  WS-Work-Fields.
006800     03  WS-Secs-Diff           pic s9(7)     comp.
006900     03  WS-Secs-Diff-Unsigned redefines WS-Secs-Diff
007000                                pic 9(7)      comp.
007100     03  filler                 pic x(4).
007200*
007300*  SCAN SCRATCH REGISTERS - KEPT AS STANDALONE 77-LEVELS, NOT
007400*  FOLDED IN ABOVE, THE SAME WAY MAPS09 KEPT ITS A/Y/Z LOOP
007500*  REGISTERS OUT OF WS-DATA.
007600*
007700  77  WS-Last-Kept-Secs         pic 9(7)      comp.
007800  77  WS-Gap-Secs               pic s9(7)     comp.
007900  77  WS-Gap-Unsigned redefines WS-Gap-Secs
008000                                pic 9(7)      comp.
008100*
008200*  TRACE VIEW OF A SECONDS-OF-DAY VALUE, HH/MM/SS, FOR THE
008300*  OCCASIONAL DISPLAY STATEMENT WHEN THIS ROUTINE MISBEHAVES.
008400*
008500  01  WS-Trace-Fields.
008600     03  WS-Trace-Secs          pic 9(7).
008700     03  WS-Trace-HHMMSS redefines WS-Trace-Secs.
008800         05  WS-Trace-HH        pic 9(3).
008900         05  WS-Trace-MM        pic 99.
009000         05  WS-Trace-SS        pic 99.
009100*
009200  LINKAGE                SECTION.
009300*------------------------------
009400*
009500  COPY "WSATT002.COB".
009600*
009700  COPY "WSPUNCH.COB".
009800*
009900  PROCEDURE DIVISION USING WSATT002-WS, WS-PUNCH-TABLE.
010000*======================================================
010100*
010200  AA000-Main                  SECTION.
010300*************************************
010400*
010500     MOVE     ZERO TO A2-Cleaned-Count.
010600     MOVE     ZERO TO A2-First-Secs.
010700     MOVE     ZERO TO A2-Last-Secs.
010800     MOVE     ZERO TO A2-Duration-Hours.
010900     SET      WP-Ix TO A2-Lo-Ix.
011000     PERFORM  AA100-Test-One-Punch
011100              VARYING WP-Ix FROM A2-Lo-Ix BY 1
011200              UNTIL WP-Ix > A2-Hi-Ix.
011300     IF       A2-Cleaned-Count >= 2
011400              COMPUTE WS-Secs-Diff = A2-Last-Secs - A2-First-Secs
011500              COMPUTE A2-Duration-Hours ROUNDED
011600                      = WS-Secs-Diff / 3600
011700     END-IF.
011800     GOBACK.
011900*
012000  AA000-Exit.  EXIT SECTION.
012100*
012200  AA100-Test-One-Punch         SECTION.
012300*************************************
012400*
012500     IF       A2-Cleaned-Count = ZERO
012600              MOVE WP-Norm-Secs (WP-Ix) TO A2-First-Secs
012700              MOVE WP-Norm-Secs (WP-Ix) TO A2-Last-Secs
012800              MOVE WP-Norm-Secs (WP-Ix) TO WS-Last-Kept-Secs
012900              ADD  1 TO A2-Cleaned-Count
013000     ELSE
013100              COMPUTE WS-Gap-Secs
013200                      = WP-Norm-Secs (WP-Ix) - WS-Last-Kept-Secs
013300              IF  WS-Gap-Secs > 1800
013400                  MOVE WP-Norm-Secs (WP-Ix) TO A2-Last-Secs
013500                  MOVE WP-Norm-Secs (WP-Ix) TO WS-Last-Kept-Secs
013600                  ADD 1 TO A2-Cleaned-Count
013700              END-IF
013800     END-IF.
013900*
014000  AA100-Exit.  EXIT SECTION.
014100*
