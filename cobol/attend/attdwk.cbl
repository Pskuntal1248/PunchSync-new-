000100*****************************************************************
000200*                                                                *
000300*                    Daily Work Reporting                       *
000400*                                                                *
000500*      Punch-In/Punch-Out Detail, Duty and Overtime Summary     *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100       PROGRAM-ID.         ATTDWK.
001200*
001300*    AUTHOR.             V B COEN, FACILITIES SYSTEMS GROUP.
001400*
001500*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001600*
001700*    DATE-WRITTEN.       18/01/2026.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           COMPANY CONFIDENTIAL.
002200*
002300*    REMARKS.            ONE LINE PER EMPLOYEE PER WORKED DAY -
002400*                        RAW FIRST AND LAST PUNCH OF THE DAY, NO
002500*                        DUPLICATE-PUNCH CLEANING (THAT IS AN
002600*                        ATTMSTR/ATTSUMM STEP ONLY) AND NO KAROL
002700*                        BAGH NIGHT-SHIFT EXCEPTION - THIS SERVICE
002800*                        RUNS ON THE DEFAULT LOGICAL-DAY RULE.
002900*                        FOLLOWED BY A PER-EMPLOYEE DUTY SUMMARY
003000*                        AND AN OVERTIME SUMMARY, BOTH PER SITE.
003100*
003200*    CALLED MODULES.     ATT001 (PUNCH READ/GROUP).
003300*
003400*    FUNCTIONS USED.     NONE.
003500*
003600*    FILES USED.         ATT-PARM-FILE (INPUT).
003700*                        DAILYWORK-REPORT (OUTPUT).
003800*
003900* CHANGE LOG.
004000* 18/01/26 VBC - ATT-003 CREATED - BUILT ON THE ATTSUMM SITE/
004100*                        EMPLOYEE/DAY WALK, DROPPING THE ATT002
004200*                        CALL AND THE EXCEPTION FLAG.
004300* 29/01/26 VBC - ATT-011 DUTY AND OT SUMMARIES MOVED INTO A SMALL
004400*                        PER-SITE EMPLOYEE TABLE SO THEY CAN PRINT
004500*                        AFTER THE LAST DETAIL LINE OF EACH SITE,
004600*                        NOT MIXED IN WITH IT - SAME REASON THE
004700*                        SITE-WISE TABLE WENT INTO ATTSUMM.
004800* 07/02/26 VBC - ATT-019 ONE-PUNCH DAYS WERE FALLING THROUGH TO
004900*                        "NO DUTY" WITH A BLANK DURATION.
005000*                        TIMEKEEPING WANTS THOSE CALLED OUT AS
005100*                        "MISSING PUNCH" ON THEIR OWN, NOT LUMPED
005200*                        IN WITH GENUINE NO-DUTY DAYS.  CORRECTED.
005300* 19/02/26 AJP - ATT-038 ADDED THE PROG-NAME VERSION STAMP
005400*                        PYRGSTR/VACPRINT ALWAYS CARRIED, PRINTED
005500*                        ON HEADER-1 LIKE ATTSUMM NOW DOES.
005600* 20/02/26 AJP - ATT-040 ATT-PARM-RRN (THE RELATIVE KEY NAMED IN
005700*                        SELPARM.COB AND MOVED TO IN AA020 BELOW)
005800*                        WAS NEVER ACTUALLY DECLARED ANYWHERE -
005900*                        ADDED AS A COMP ITEM ALONGSIDE THE PARM
006000*                        FILE STATUS BYTES.
006100*
006200  ENVIRONMENT             DIVISION.
006300*================================
006400*
006500  CONFIGURATION           SECTION.
006600*-------------------------------
006700*
006800  SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100  INPUT-OUTPUT            SECTION.
007200*------------------------------
007300*
007400  FILE-CONTROL.
007500     COPY "SELPARM.COB".
007600     COPY "SELDYWK.COB".
007700*
007800  DATA                    DIVISION.
007900*================================
008000*
008100  FILE SECTION.
008200*-------------
008300*
008400  FD  ATT-PARM-FILE.
008500*
008600  COPY "FDPARM.COB".
008700*
008800  FD  DAILYWORK-FILE.
008900*
009000  COPY "FDDYWK.COB".
009100*
009200  WORKING-STORAGE SECTION.
009300*-----------------------
009400*
009500*  VERSION STAMP - SAME HABIT PYRGSTR/VACPRINT USED, KEPT FOR
009600*  WHOEVER IS READING A CORE DUMP OR A LISTING OFF THE
009700*  OPERATOR'S DESK.
009800*
009900  77  WS-Prog-Name              pic x(17)
010000                                value "ATTDWK (1.0.00)".
010100*
010200  01  WS-File-Status-Fields.
010300     03  ATT-PARM-STATUS        pic xx        value "00".
010400         88  WS-Parm-Ok               value "00".
010500     03  WS-Parm-Status-Num redefines ATT-PARM-STATUS
010600                                pic 99.
010700     03  ATT-PARM-RRN           pic 9         comp.
010800     03  DAILYWORK-FILE-STATUS  pic xx        value "00".
010900         88  WS-Dywk-Ok               value "00".
011000     03  WS-Dywk-Status-Num redefines DAILYWORK-FILE-STATUS
011100                                pic 99.
011200*
011300  01  WS-Control-Fields.
011400     03  WS-Day-Punch-Count      pic 9(3)      comp.
011500     03  WS-Day-Duration         pic 9(2)v99.
011600     03  WS-Day-OT               pic 9(2)v99.
011700     03  WS-Secs-Diff            pic s9(7)     comp.
011800     03  filler                  pic x(4).
011900*
012000  01  WS-Work-Date-Fields.
012100     03  WS-Work-Date-Text       pic x(10).
012200     03  WS-Work-Date-Redef redefines WS-Work-Date-Text.
012300         05  WS-WD-Year          pic 9(4).
012400         05  WS-WD-Dash1         pic x(1).
012500         05  WS-WD-Month         pic 99.
012600         05  WS-WD-Dash2         pic x(1).
012700         05  WS-WD-Day           pic 99.
012800*
012900*  THE PUNCH-IN/PUNCH-OUT CAL-DATE/RAW-TIME BYTES ARE PULLED
013000*  APART WITH REFERENCE MODIFICATION RATHER THAN A REDEFINES,
013100*  SINCE THE SAME WP-CAL-DATE/WP-RAW-TIME FIELDS ARE READ TWICE
013200*  OVER (ONCE FOR THE FIRST PUNCH OF THE DAY, ONCE FOR THE LAST)
013300*  AND A FIXED REDEFINES WOULD ONLY EVER SHOW ONE OF THE TWO AT
013400*  A TIME.
013500*
013600  01  WS-Punch-Text-Fields.
013700     03  WS-Punch-In-Text        pic x(14)     value spaces.
013800     03  WS-Punch-Out-Text       pic x(14)     value spaces.
013900     03  filler                  pic x(4).
014000*
014100  01  WS-Current-Break-Keys.
014200     03  WS-Cur-Site             pic x(20)     value spaces.
014300     03  WS-Cur-Emp-Id           pic x(10)     value spaces.
014400     03  WS-Cur-Emp-Name         pic x(25)     value spaces.
014500     03  filler                  pic x(4).
014600*
014700  01  WS-Day-Lo-Hi-Fields.
014800     03  WS-Day-Lo-Ix             pic 9(5)      comp.
014900     03  WS-Day-Hi-Ix             pic 9(5)      comp.
015000     03  filler                   pic x(4).
015100*
015200*  ONE EMPLOYEE'S RUNNING DUTY/OT TOTALS FOR THE CURRENT SITE.
015300*
015400  01  WS-Employee-Accum.
015500     03  WS-Emp-Full-Days        pic 9(3)      comp.
015600     03  WS-Emp-Half-Days        pic 9(3)      comp.
015700     03  WS-Emp-OT-Hours         pic 9(4)v99.
015800     03  WS-Emp-Duty-Units       pic 9(3)v9.
015900     03  filler                  pic x(4).
016000*
016100*  SITE GRAND TOTALS - DUTY AND OT, REPORTED AT THE FOOT OF EACH
016200*  SITE'S DUTY SUMMARY AND OT SUMMARY BLOCKS.
016300*
016400  01  WS-Site-Accum.
016500     03  WS-Site-Duty-Units      pic 9(5)v9.
016600     03  WS-Site-OT-Hours        pic 9(6)v99.
016700     03  filler                  pic x(4).
016800*
016900*  PER-SITE EMPLOYEE SUMMARY TABLE - ONE ENTRY PER EMPLOYEE, BUILT
017000*  AS EACH EMPLOYEE'S DETAIL LINES FINISH AND WALKED TWICE AFTER
017100*  THE SITE IS DONE - ONCE FOR THE DUTY SUMMARY, ONCE FOR THE OT
017200*  SUMMARY (OT LINES ONLY WHERE THE EMPLOYEE ACTUALLY WORKED ANY).
017300*
017400  01  WS-Emp-Summary-Tbl.
017500     03  WS-ES-Count             pic 9(4)      comp.
017600     03  WS-ES-Entry occurs 1 to 2000 times
017700                      depending on WS-ES-Count
017800                      indexed by WS-ES-Ix.
017900         05  WS-ES-Emp-Id        pic x(10).
018000         05  WS-ES-Emp-Name      pic x(25).
018100         05  WS-ES-Duty-Units    pic 9(3)v9.
018200         05  WS-ES-OT-Hours      pic 9(4)v99.
018300*
018400*  PRINT LINE WORK AREAS - ALL BUILT IN WS THEN MOVED TO
018500*  DAILYWORK-PRINT-LINE BEFORE THE WRITE.
018600*
018700  01  WS-Print-Header-1.
018800     03  WS-P1-Company           pic x(40).
018900     03  WS-P1-Vers              pic x(17).
019000     03  filler                  pic x(75).
019100*
019200  01  WS-Print-Site-Line.
019300     03  WS-PS-Text              pic x(7)      value "Site: ".
019400     03  WS-PS-Name              pic x(20).
019500     03  filler                  pic x(105).
019600*
019700  01  WS-Print-Detail-Col-Row.
019800     03  WS-DH-Text              pic x(36)
019900          value "DeviceName, IDNo, Name, Department, ".
020000     03  WS-DH-Text-2            pic x(27)
020100          value "Date, Punch In, Punch Out, ".
020200     03  WS-DH-Text-3            pic x(37)
020300          value "Duration (Hrs), Duty Status, OT (Hrs)".
020400     03  filler                  pic x(32)     value spaces.
020500*
020600*  RECORD-LAYOUT DETAIL LINE - WIDTHS TAKEN STRAIGHT FROM THE
020700*  DAILY WORK DETAIL LAYOUT, NO EDITING ON THE HOURS FIELDS.
020800*
020900  01  WS-Print-Detail-Row.
021000     03  WS-PD-Site              pic x(20).
021100     03  WS-PD-Emp-Id            pic x(10).
021200     03  WS-PD-Emp-Name          pic x(25).
021300     03  WS-PD-Department        pic x(15).
021400     03  WS-PD-Work-Date         pic x(10).
021500     03  WS-PD-Punch-In          pic x(14).
021600     03  WS-PD-Punch-Out         pic x(14).
021700     03  WS-PD-Duration          pic 9(2)v99.
021800     03  WS-PD-Duty-Status       pic x(13).
021900     03  WS-PD-OT-Hours          pic 9(2)v99.
022000     03  filler                  pic x(3)      value spaces.
022100*
022200  01  WS-Print-Duty-Title.
022300     03  WS-PDT-Text             pic x(20)
022400                                 value "Duty Summary".
022500     03  filler                  pic x(112)    value spaces.
022600*
022700  01  WS-Print-Duty-Col-Row.
022800     03  WS-DC-Text              pic x(29)
022900                 value "IDNo, Name, Sum of Total Duty".
023000     03  filler                  pic x(103)    value spaces.
023100*
023200  01  WS-Print-Duty-Row.
023300     03  WS-DR-Emp-Id            pic x(10).
023400     03  filler                  pic x(1)      value spaces.
023500     03  WS-DR-Emp-Name          pic x(25).
023600     03  filler                  pic x(1)      value spaces.
023700     03  WS-DR-Duty-Units        pic zzz9.9    value zero.
023800     03  filler                  pic x(89)     value spaces.
023900*
024000  01  WS-Print-OT-Title.
024100     03  WS-POT-Text             pic x(20)
024200                                 value "Overtime Summary".
024300     03  filler                  pic x(112)    value spaces.
024400*
024500  01  WS-Print-OT-Col-Row.
024600     03  WS-OC-Text              pic x(21)
024700                 value "Name, Sum of OT (Hrs)".
024800     03  filler                  pic x(111)    value spaces.
024900*
025000  01  WS-Print-OT-Row.
025100     03  WS-OR-Emp-Name          pic x(25).
025200     03  filler                  pic x(1)      value spaces.
025300     03  WS-OR-OT-Hours          pic zzz9.99   value zero.
025400     03  filler                  pic x(99)     value spaces.
025500*
025600  01  WS-Print-Blank-Line.
025700     03  filler                  pic x(132)    value spaces.
025800*
025900  LINKAGE                SECTION.
026000*------------------------------
026100*
026200  COPY "WSATT001.COB".
026300*
026400  COPY "WSPUNCH.COB".
026500*
026600  PROCEDURE DIVISION.
026700*===================
026800*
026900  AA000-Main                  SECTION.
027000*************************************
027100*
027200     PERFORM  AA010-Open-Files.
027300     PERFORM  AA020-Read-Parm-Record.
027400     PERFORM  AA030-Call-Punch-Reader.
027500     IF       A1-No-Punches-Found
027600              DISPLAY "ATTDWK - NO VALID PUNCH DATA ON EXTRACT"
027700              MOVE 1 TO RETURN-CODE
027800              CLOSE DAILYWORK-FILE
027900              GOBACK
028000     END-IF.
028100     MOVE     ATT-PARM-Co-Name TO WS-P1-Company.
028200     MOVE     WS-Prog-Name     TO WS-P1-Vers.
028300     MOVE     ZERO TO WS-ES-Count.
028400     MOVE     SPACES TO WS-Cur-Site WS-Cur-Emp-Id WS-Cur-Emp-Name.
028500     PERFORM  BB000-Run-Pass.
028600     CLOSE    DAILYWORK-FILE.
028700     GOBACK.
028800*
028900  AA000-Exit.  EXIT SECTION.
029000*
029100  AA010-Open-Files             SECTION.
029200*************************************
029300*
029400     OPEN     INPUT  ATT-PARM-FILE.
029500     IF       NOT WS-Parm-Ok
029600              DISPLAY "ATTDWK - CANT OPEN ATT-PARM-FILE, STATUS"
029700                       WS-Parm-Status-Num
029800              MOVE 1 TO RETURN-CODE
029900              GOBACK
030000     END-IF.
030100     OPEN     OUTPUT DAILYWORK-FILE.
030200     IF       NOT WS-Dywk-Ok
030300              DISPLAY "ATTDWK - CANT OPEN DAILYWORK-RPT, STATUS"
030400                       WS-Dywk-Status-Num
030500              CLOSE ATT-PARM-FILE
030600              MOVE 1 TO RETURN-CODE
030700              GOBACK
030800     END-IF.
030900*
031000  AA010-Exit.  EXIT SECTION.
031100*
031200  AA020-Read-Parm-Record       SECTION.
031300*************************************
031400*
031500     MOVE     1 TO ATT-PARM-RRN.
031600     READ     ATT-PARM-FILE.
031700     CLOSE    ATT-PARM-FILE.
031800*
031900  AA020-Exit.  EXIT SECTION.
032000*
032100  AA030-Call-Punch-Reader      SECTION.
032200*************************************
032300*
032400     MOVE     ATT-PARM-Report-Year  TO A1-Report-Year.
032500     MOVE     ATT-PARM-Report-Month TO A1-Report-Month.
032600     MOVE     "N" TO A1-Apply-Exception.
032700     CALL     "ATT001" USING WSATT001-WS, WS-PUNCH-TABLE.
032800*
032900  AA030-Exit.  EXIT SECTION.
033000*
033100  BB000-Run-Pass                SECTION.
033200*************************************
033300*
033400*  ONE PASS OVER THE SORTED PUNCH TABLE.  NO EXCEPTION FLAG AND
033500*  NO ATT002 CALL - SEE THE REMARKS PARAGRAPH ABOVE.
033600*
033700     PERFORM  BB100-Walk-Punches
033800              VARYING WP-Ix FROM 1 BY 1
033900              UNTIL WP-Ix > WP-Punch-Count.
034000     PERFORM  CC000-Finish-Employee.
034100     PERFORM  CC050-Finish-Site.
034200*
034300  BB000-Exit.  EXIT SECTION.
034400*
034500  BB100-Walk-Punches            SECTION.
034600*************************************
034700*
034800*  WALKS THE SORTED PUNCH TABLE ONE ENTRY AT A TIME, DETECTING
034900*  SITE, EMPLOYEE AND DAY BREAKS (THE TABLE WAS SORTED BY
035000*  ATT001 IN EXACTLY THAT SEQUENCE).
035100*
035200     IF       WP-Site (WP-Ix) NOT = WS-Cur-Site
035300              PERFORM CC000-Finish-Employee
035400              PERFORM CC050-Finish-Site
035500              PERFORM CC100-Start-Site
035600     END-IF.
035700     IF       WP-Emp-Id (WP-Ix) NOT = WS-Cur-Emp-Id
035800        OR    WP-Emp-Name (WP-Ix) NOT = WS-Cur-Emp-Name
035900              PERFORM CC000-Finish-Employee
036000              PERFORM CC200-Start-Employee
036100     END-IF.
036200     MOVE     WP-Ix TO WS-Day-Lo-Ix.
036300     MOVE     WP-Ix TO WS-Day-Hi-Ix.
036400     PERFORM  BB110-Extend-Day-Range
036500              UNTIL WS-Day-Hi-Ix >= WP-Punch-Count
036600              OR    WP-Site (WS-Day-Hi-Ix + 1)
036700                      NOT = WP-Site (WP-Ix)
036800              OR    WP-Emp-Id (WS-Day-Hi-Ix + 1)
036900                      NOT = WP-Emp-Id (WP-Ix)
037000              OR    WP-Emp-Name (WS-Day-Hi-Ix + 1)
037100                      NOT = WP-Emp-Name (WP-Ix)
037200              OR    WP-Log-Day (WS-Day-Hi-Ix + 1)
037300                      NOT = WP-Log-Day (WP-Ix).
037400     PERFORM  BB200-Classify-Day.
037500     SET      WP-Ix TO WS-Day-Hi-Ix.
037600*
037700  BB100-Exit.  EXIT SECTION.
037800*
037900  BB110-Extend-Day-Range        SECTION.
038000*************************************
038100*
038200     ADD      1 TO WS-Day-Hi-Ix.
038300*
038400  BB110-Exit.  EXIT SECTION.
038500*
038600  BB200-Classify-Day            SECTION.
038700*************************************
038800*
038900*  ONE WORKED DAY FOR THE CURRENT EMPLOYEE - RAW FIRST AND LAST
039000*  PUNCH OF THE DAY, NO DUPLICATE-PUNCH CLEANING.
039100*
039200     COMPUTE  WS-Day-Punch-Count =
039300              WS-Day-Hi-Ix - WS-Day-Lo-Ix + 1.
039400     PERFORM  CC400-Build-Work-Date.
039500     PERFORM  CC410-Build-Punch-In.
039600     IF       WS-Day-Punch-Count < 2
039700              MOVE SPACES TO WS-Punch-Out-Text
039800              MOVE ZERO   TO WS-Day-Duration WS-Day-OT
039900              MOVE "Missing Punch" TO WS-PD-Duty-Status
040000     ELSE
040100              PERFORM CC420-Build-Punch-Out
040200              COMPUTE WS-Secs-Diff =
040300                      WP-Norm-Secs (WS-Day-Hi-Ix) -
040400                      WP-Norm-Secs (WS-Day-Lo-Ix)
040500              COMPUTE WS-Day-Duration ROUNDED =
040600                      WS-Secs-Diff / 3600
040700              PERFORM CC430-Classify-Duration
040800     END-IF.
040900     ADD      WS-Day-OT TO WS-Emp-OT-Hours.
041000     MOVE     WS-Cur-Site         TO WS-PD-Site.
041100     MOVE     WS-Cur-Emp-Id       TO WS-PD-Emp-Id.
041200     MOVE     WS-Cur-Emp-Name     TO WS-PD-Emp-Name.
041300     MOVE     WP-Department (WS-Day-Lo-Ix) TO WS-PD-Department.
041400     MOVE     WS-Work-Date-Text   TO WS-PD-Work-Date.
041500     MOVE     WS-Punch-In-Text    TO WS-PD-Punch-In.
041600     MOVE     WS-Punch-Out-Text   TO WS-PD-Punch-Out.
041700     MOVE     WS-Day-Duration     TO WS-PD-Duration.
041800     MOVE     WS-Day-OT           TO WS-PD-OT-Hours.
041900     MOVE     WS-Print-Detail-Row TO DAILYWORK-PRINT-LINE.
042000     WRITE    DAILYWORK-PRINT-LINE.
042100*
042200  BB200-Exit.  EXIT SECTION.
042300*
042400  CC100-Start-Site              SECTION.
042500*************************************
042600*
042700     MOVE     WP-Site (WP-Ix) TO WS-Cur-Site.
042800     MOVE     ZERO TO WS-Site-Accum WS-ES-Count.
042900     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
043000     PERFORM  CC110-Print-Site-Header.
043100*
043200  CC100-Exit.  EXIT SECTION.
043300*
043400  CC110-Print-Site-Header       SECTION.
043500*************************************
043600*
043700     MOVE     WS-Print-Blank-Line TO DAILYWORK-PRINT-LINE.
043800     WRITE    DAILYWORK-PRINT-LINE.
043900     MOVE     WS-Print-Header-1 TO DAILYWORK-PRINT-LINE.
044000     WRITE    DAILYWORK-PRINT-LINE.
044100     MOVE     WS-Cur-Site TO WS-PS-Name.
044200     MOVE     WS-Print-Site-Line TO DAILYWORK-PRINT-LINE.
044300     WRITE    DAILYWORK-PRINT-LINE.
044400     MOVE     WS-Print-Detail-Col-Row TO DAILYWORK-PRINT-LINE.
044500     WRITE    DAILYWORK-PRINT-LINE.
044600*
044700  CC110-Exit.  EXIT SECTION.
044800*
044900  CC200-Start-Employee          SECTION.
045000*************************************
045100*
045200     MOVE     WP-Emp-Id (WP-Ix)   TO WS-Cur-Emp-Id.
045300     MOVE     WP-Emp-Name (WP-Ix) TO WS-Cur-Emp-Name.
045400     MOVE     ZERO TO WS-Employee-Accum.
045500*
045600  CC200-Exit.  EXIT SECTION.
045700*
045800  CC000-Finish-Employee         SECTION.
045900*************************************
046000*
046100     IF       WS-Cur-Emp-Id = SPACES
046200              GO TO CC000-Exit
046300     END-IF.
046400     COMPUTE  WS-Emp-Duty-Units =
046500              WS-Emp-Full-Days + (WS-Emp-Half-Days / 2).
046600     ADD      1 TO WS-ES-Count.
046700     SET      WS-ES-Ix TO WS-ES-Count.
046800     MOVE     WS-Cur-Emp-Id      TO WS-ES-Emp-Id (WS-ES-Ix).
046900     MOVE     WS-Cur-Emp-Name    TO WS-ES-Emp-Name (WS-ES-Ix).
047000     MOVE     WS-Emp-Duty-Units  TO WS-ES-Duty-Units (WS-ES-Ix).
047100     MOVE     WS-Emp-OT-Hours    TO WS-ES-OT-Hours (WS-ES-Ix).
047200     ADD      WS-Emp-Duty-Units  TO WS-Site-Duty-Units.
047300     ADD      WS-Emp-OT-Hours    TO WS-Site-OT-Hours.
047400     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
047500*
047600  CC000-Exit.  EXIT SECTION.
047700*
047800  CC050-Finish-Site             SECTION.
047900*************************************
048000*
048100     IF       WS-Cur-Site = SPACES
048200              GO TO CC050-Exit
048300     END-IF.
048400     PERFORM  CC700-Print-Duty-Summary.
048500     PERFORM  CC800-Print-OT-Summary.
048600     MOVE     SPACES TO WS-Cur-Site.
048700*
048800  CC050-Exit.  EXIT SECTION.
048900*
049000  CC400-Build-Work-Date         SECTION.
049100*************************************
049200*
049300     MOVE     WP-Log-Year (WS-Day-Lo-Ix)  TO WS-WD-Year.
049400     MOVE     "-"                         TO WS-WD-Dash1.
049500     MOVE     WP-Log-Month (WS-Day-Lo-Ix) TO WS-WD-Month.
049600     MOVE     "-"                         TO WS-WD-Dash2.
049700     MOVE     WP-Log-Day (WS-Day-Lo-Ix)   TO WS-WD-Day.
049800*
049900  CC400-Exit.  EXIT SECTION.
050000*
050100  CC410-Build-Punch-In          SECTION.
050200*************************************
050300*
050400     MOVE     SPACES TO WS-Punch-In-Text.
050500     STRING   WP-Cal-Date (WS-Day-Lo-Ix) (7:2) DELIMITED BY SIZE
050600              "/"                              DELIMITED BY SIZE
050700              WP-Cal-Date (WS-Day-Lo-Ix) (5:2)  DELIMITED BY SIZE
050800              "/"                              DELIMITED BY SIZE
050900              WP-Cal-Date (WS-Day-Lo-Ix) (3:2)  DELIMITED BY SIZE
051000              " "                              DELIMITED BY SIZE
051100              WP-Raw-Time (WS-Day-Lo-Ix) (1:2)  DELIMITED BY SIZE
051200              ":"                              DELIMITED BY SIZE
051300              WP-Raw-Time (WS-Day-Lo-Ix) (3:2)  DELIMITED BY SIZE
051400              INTO WS-Punch-In-Text.
051500*
051600  CC410-Exit.  EXIT SECTION.
051700*
051800  CC420-Build-Punch-Out         SECTION.
051900*************************************
052000*
052100     MOVE     SPACES TO WS-Punch-Out-Text.
052200     STRING   WP-Cal-Date (WS-Day-Hi-Ix) (7:2) DELIMITED BY SIZE
052300              "/"                              DELIMITED BY SIZE
052400              WP-Cal-Date (WS-Day-Hi-Ix) (5:2)  DELIMITED BY SIZE
052500              "/"                              DELIMITED BY SIZE
052600              WP-Cal-Date (WS-Day-Hi-Ix) (3:2)  DELIMITED BY SIZE
052700              " "                              DELIMITED BY SIZE
052800              WP-Raw-Time (WS-Day-Hi-Ix) (1:2)  DELIMITED BY SIZE
052900              ":"                              DELIMITED BY SIZE
053000              WP-Raw-Time (WS-Day-Hi-Ix) (3:2)  DELIMITED BY SIZE
053100              INTO WS-Punch-Out-Text.
053200*
053300  CC420-Exit.  EXIT SECTION.
053400*
053500  CC430-Classify-Duration       SECTION.
053600*************************************
053700*
053800     IF       WS-Day-Duration >= 8.00
053900              MOVE "1" TO WS-PD-Duty-Status
054000              ADD 1 TO WS-Emp-Full-Days
054100              IF    WS-Day-Duration > 9.00
054200                    COMPUTE WS-Day-OT ROUNDED =
054300                            WS-Day-Duration - 9.00
054400              ELSE
054500                    MOVE ZERO TO WS-Day-OT
054600              END-IF
054700     ELSE
054800       IF     WS-Day-Duration > 4.00
054900              MOVE "Half Duty" TO WS-PD-Duty-Status
055000              ADD 1 TO WS-Emp-Half-Days
055100              MOVE ZERO TO WS-Day-OT
055200       ELSE
055300              MOVE "No Duty" TO WS-PD-Duty-Status
055400              MOVE ZERO TO WS-Day-OT
055500       END-IF
055600     END-IF.
055700*
055800  CC430-Exit.  EXIT SECTION.
055900*
056000  CC700-Print-Duty-Summary      SECTION.
056100*************************************
056200*
056300     MOVE     WS-Print-Blank-Line TO DAILYWORK-PRINT-LINE.
056400     WRITE    DAILYWORK-PRINT-LINE.
056500     MOVE     WS-Print-Duty-Title TO DAILYWORK-PRINT-LINE.
056600     WRITE    DAILYWORK-PRINT-LINE.
056700     MOVE     WS-Print-Duty-Col-Row TO DAILYWORK-PRINT-LINE.
056800     WRITE    DAILYWORK-PRINT-LINE.
056900     PERFORM  CC710-Print-One-Duty-Row
057000              VARYING WS-ES-Ix FROM 1 BY 1
057100              UNTIL WS-ES-Ix > WS-ES-Count.
057200     MOVE     SPACES TO WS-DR-Emp-Id.
057300     MOVE     "Grand Total" TO WS-DR-Emp-Name.
057400     MOVE     WS-Site-Duty-Units TO WS-DR-Duty-Units.
057500     MOVE     WS-Print-Duty-Row TO DAILYWORK-PRINT-LINE.
057600     WRITE    DAILYWORK-PRINT-LINE.
057700*
057800  CC700-Exit.  EXIT SECTION.
057900*
058000  CC710-Print-One-Duty-Row      SECTION.
058100*************************************
058200*
058300     MOVE     WS-ES-Emp-Id (WS-ES-Ix)    TO WS-DR-Emp-Id.
058400     MOVE     WS-ES-Emp-Name (WS-ES-Ix)  TO WS-DR-Emp-Name.
058500     MOVE     WS-ES-Duty-Units (WS-ES-Ix) TO WS-DR-Duty-Units.
058600     MOVE     WS-Print-Duty-Row TO DAILYWORK-PRINT-LINE.
058700     WRITE    DAILYWORK-PRINT-LINE.
058800*
058900  CC710-Exit.  EXIT SECTION.
059000*
059100  CC800-Print-OT-Summary        SECTION.
059200*************************************
059300*
059400     MOVE     WS-Print-Blank-Line TO DAILYWORK-PRINT-LINE.
059500     WRITE    DAILYWORK-PRINT-LINE.
059600     MOVE     WS-Print-OT-Title TO DAILYWORK-PRINT-LINE.
059700     WRITE    DAILYWORK-PRINT-LINE.
059800     MOVE     WS-Print-OT-Col-Row TO DAILYWORK-PRINT-LINE.
059900     WRITE    DAILYWORK-PRINT-LINE.
060000     PERFORM  CC810-Print-One-OT-Row
060100              VARYING WS-ES-Ix FROM 1 BY 1
060200              UNTIL WS-ES-Ix > WS-ES-Count.
060300     MOVE     "Grand Total OT" TO WS-OR-Emp-Name.
060400     MOVE     WS-Site-OT-Hours TO WS-OR-OT-Hours.
060500     MOVE     WS-Print-OT-Row TO DAILYWORK-PRINT-LINE.
060600     WRITE    DAILYWORK-PRINT-LINE.
060700*
060800  CC800-Exit.  EXIT SECTION.
060900*
061000  CC810-Print-One-OT-Row        SECTION.
061100*************************************
061200*
061300     IF       WS-ES-OT-Hours (WS-ES-Ix) > ZERO
061400              MOVE WS-ES-Emp-Name (WS-ES-Ix) TO WS-OR-Emp-Name
061500              MOVE WS-ES-OT-Hours (WS-ES-Ix) TO WS-OR-OT-Hours
061600              MOVE WS-Print-OT-Row TO DAILYWORK-PRINT-LINE
061700              WRITE DAILYWORK-PRINT-LINE
061800     END-IF.
061900*
062000  CC810-Exit.  EXIT SECTION.
062100*
