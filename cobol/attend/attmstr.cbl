000100*****************************************************************
000200*                                                                *
000300*                  Muster Roll Reporting                        *
000400*                                                                *
000500*            Day-By-Day Attendance Grid, One Site Per Page      *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100       PROGRAM-ID.         ATTMSTR.
001200*
001300*    AUTHOR.             V B COEN, FACILITIES SYSTEMS GROUP.
001400*
001500*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001600*
001700*    DATE-WRITTEN.       12/01/2026.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           COMPANY CONFIDENTIAL.
002200*
002300*    REMARKS.            MUSTER ROLL REPORT - ONE SECTION PER
002400*                        SITE, A DAILY STATUS COLUMN (P/H/M/A/WO)
002500*                        FOR EVERY CALENDAR DAY OF THE REPORT
002600*                        MONTH, PER-EMPLOYEE TOTAL ATTENDANCE AND
002700*                        SITE TOTALS.  SEMI-SOURCED FROM PYRGSTR,
002800*                        BUT THE DAY GRID DOES NOT FIT REPORT
002900*                        WRITER'S FIXED COLUMN MODEL SO THIS
003000*                        PROGRAM BUILDS ITS OWN PRINT LINE AND
003100*                        WRITES IT DIRECT - SEE CHANGE OF 21/01/26
003200*                        BELOW.
003300*
003400*    CALLED MODULES.     ATT001 (PUNCH READ/GROUP).
003500*                        ATT002 (DUPLICATE-PUNCH ELIMINATION).
003600*                        ATT004 (CALENDAR - DAYS IN MONTH).
003700*                        ATT009 (WEEKLY-OFF/SUNDAY TEST).
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100*    FILES USED.         ATT-PARM-FILE (INPUT).
004200*                        MUSTER-REPORT (OUTPUT).
004300*
004400* CHANGE LOG.
004500* 12/01/26 VBC - ATT-001 CREATED - STARTED CODING FROM PYRGSTR.
004600* 21/01/26 VBC - ATT-006 DROPPED THE REPORT WRITER RD - THE 1..31
004700*                        DAY GRID DOES NOT MAP ONTO A FIXED RD
004800*                        COLUMN LAYOUT THE WAY CHECK REGISTER
004900*                        DID.  PRINT LINE NOW BUILT IN WORKING
005000*                        STORAGE AND WRITTEN DIRECT.
005100* 02/02/26 VBC - ATT-014 SUNDAY OVERRIDE CORRECTED - WAS TURNING
005200*                        A "H" OR "P" DAY BACK TO "WO" ON A
005300*                        SUNDAY.  NOW ONLY AN OTHERWISE-ABSENT
005400*                        DAY TURNS TO "WO".
005500* 09/02/26 VBC - ATT-031 ZERO VALID PUNCHES ON THE EXTRACT NOW
005600*                        TERMINATES THE RUN WITH A MESSAGE
005700*                        RATHER THAN PRINTING AN EMPTY REPORT.
005800* 19/02/26 AJP - ATT-038 ADDED THE PROG-NAME VERSION STAMP
005900*                        PYRGSTR ALWAYS CARRIED, PRINTED ON THE
006000*                        HEADER-2 LINE NOW THE RD COLUMN IT USED
006100*                        TO SIT IN IS GONE.
006200* 20/02/26 AJP - ATT-040 ATT-PARM-RRN (THE RELATIVE KEY NAMED IN
006300*                        SELPARM.COB AND MOVED TO IN AA020 BELOW)
006400*                        WAS NEVER ACTUALLY DECLARED ANYWHERE -
006500*                        ADDED AS A COMP ITEM ALONGSIDE THE PARM
006600*                        FILE STATUS BYTES.
006700*
006800  ENVIRONMENT             DIVISION.
006900*================================
007000*
007100  CONFIGURATION           SECTION.
007200*-------------------------------
007300*
007400  SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700  INPUT-OUTPUT            SECTION.
007800*------------------------------
007900*
008000  FILE-CONTROL.
008100     COPY "SELPARM.COB".
008200     COPY "SELMSTR.COB".
008300*
008400  DATA                    DIVISION.
008500*================================
008600*
008700  FILE SECTION.
008800*-------------
008900*
009000  FD  ATT-PARM-FILE.
009100*
009200  COPY "FDPARM.COB".
009300*
009400  FD  MUSTER-FILE.
009500*
009600  COPY "FDMSTR.COB".
009700*
009800  WORKING-STORAGE SECTION.
009900*-----------------------
010000*
010100*  VERSION STAMP - SAME HABIT PYRGSTR USED, KEPT FOR WHOEVER IS
010200*  READING A CORE DUMP OR A LISTING OFF THE OPERATOR'S DESK.
010300*
010400  77  WS-Prog-Name              pic x(17)
010500                                value "ATTMSTR (1.0.03)".
010600*
010700  01  WS-File-Status-Fields.
010800     03  ATT-PARM-STATUS        pic xx        value "00".
010900         88  WS-Parm-Ok               value "00".
011000     03  WS-Parm-Status-Num redefines ATT-PARM-STATUS
011100                                pic 99.
011200     03  ATT-PARM-RRN           pic 9         comp.
011300     03  MUSTER-FILE-STATUS     pic xx        value "00".
011400         88  WS-Muster-Ok             value "00".
011500     03  WS-Muster-Status-Num redefines MUSTER-FILE-STATUS
011600                                pic 99.
011700*
011800  01  WS-Month-Name-Tbl.
011900     03  WS-MN-Entry            pic x(9)      occurs 12
012000-                               indexed by WS-MN-Ix.
012100     03  filler                 pic x(4).
012200*
012300  01  WS-Sunday-Flags.
012400     03  WS-Sun-Flag             pic x         occurs 31
012500-                               indexed by WS-Sun-Ix.
012600     03  filler                  pic x(4).
012700*
012800  01  WS-Control-Fields.
012900     03  WS-Days-In-Month        pic 99        comp.
013000     03  WS-Month-Text           pic x(9).
013100     03  WS-Heading-Text         pic x(34).
013200     03  WS-Heading-Redef redefines WS-Heading-Text.
013300         05  WS-Head-Month       pic x(9).
013400         05  WS-Head-Filler      pic x(1).
013500         05  WS-Head-Year        pic 9(4).
013600         05  WS-Head-Trail       pic x(20).
013700*
013800  01  WS-Current-Break-Keys.
013900     03  WS-Cur-Site             pic x(20)     value spaces.
014000     03  WS-Cur-Emp-Id           pic x(10)     value spaces.
014100     03  WS-Cur-Emp-Name         pic x(25)     value spaces.
014200     03  filler                  pic x(4).
014300*
014400  01  WS-Site-Accum.
014500     03  WS-Site-Sr-No           pic 9(4)      comp.
014600     03  WS-Site-Total-Attd      pic 9(5)v9.
014700     03  WS-Site-Total-Half      pic 9(4)      comp.
014800     03  WS-Site-Total-Miss      pic 9(4)      comp.
014900     03  filler                  pic x(4).
015000*
015100  01  WS-Employee-Row.
015200     03  WS-Emp-Total-Attd       pic 9(3)v9.
015300     03  WS-Day-Status occurs 31 times
015400                        indexed by WS-Day-Ix.
015500         05  WS-Day-Code         pic xx.
015600     03  filler                  pic x(4).
015700*
015800  01  WS-Day-Lo-Hi-Fields.
015900     03  WS-Day-Lo-Ix             pic 9(5)      comp.
016000     03  WS-Day-Hi-Ix             pic 9(5)      comp.
016100     03  WS-Day-Number            pic 99.
016200     03  filler                   pic x(4).
016300*
016400*  PRINT LINE WORK AREAS - ALL BUILT IN WS THEN MOVED TO
016500*  MUSTER-PRINT-LINE BEFORE THE WRITE.
016600*
016700  01  WS-Print-Header-1.
016800     03  WS-P1-Company           pic x(40).
016900     03  filler                  pic x(92).
017000*
017100  01  WS-Print-Header-2.
017200     03  WS-P2-Contact           pic x(40).
017300     03  WS-P2-Vers              pic x(17).
017400     03  filler                  pic x(75).
017500*
017600  01  WS-Print-Header-3.
017700     03  filler                  pic x(5)      value spaces.
017800     03  WS-P3-Title             pic x(60).
017900     03  filler                  pic x(67).
018000*
018100  01  WS-Print-Header-4.
018200     03  filler                  pic x(5)      value spaces.
018300     03  WS-P4-Sheet-Title       pic x(60).
018400     03  filler                  pic x(67).
018500*
018600  01  WS-Print-Column-Row.
018700     03  filler                  pic x(1)      value spaces.
018800     03  WS-PC-Sr-Lbl            pic x(7)      value "Sr. No.".
018900     03  filler                  pic x(1)      value spaces.
019000     03  WS-PC-Name-Lbl          pic x(18)     value "NAME".
019100     03  filler                  pic x(1)      value spaces.
019200     03  WS-PC-Day occurs 31 times
019300                    indexed by WS-PC-Ix.
019400         05  WS-PC-Day-Txt       pic x(3).
019500     03  WS-PC-Total-Lbl         pic x(11)
019600                                value "Total Attd.".
019700*
019800  01  WS-Print-Detail-Row.
019900     03  filler                  pic x(1)      value spaces.
020000     03  WS-PD-Sr-No             pic zzzzzz9   value zero.
020100     03  filler                  pic x(1)      value spaces.
020200     03  WS-PD-Name              pic x(18).
020300     03  filler                  pic x(1)      value spaces.
020400     03  WS-PD-Day occurs 31 times
020500                    indexed by WS-PD-Ix.
020600         05  WS-PD-Day-Txt       pic x(3).
020700     03  WS-PD-Total             pic zz9.9     value zero.
020800     03  filler                  pic x(7)      value spaces.
020900*
021000  01  WS-Print-Footer-1.
021100     03  WS-PF1-Text             pic x(24)
021200                          value "Total Site Attendance: ".
021300     03  WS-PF1-Value            pic zzzz9.9   value zero.
021400     03  filler                  pic x(101).
021500*
021600  01  WS-Print-Footer-2.
021700     03  WS-PF2-Text-1           pic x(18)
021800                          value "Total Half Days: ".
021900     03  WS-PF2-Half             pic zzz9      value zero.
022000     03  WS-PF2-Text-2           pic x(19)
022100                          value " | Total Missing: ".
022200     03  WS-PF2-Miss             pic zzz9      value zero.
022300     03  filler                  pic x(87).
022400*
022500  01  WS-Print-Footer-3.
022600     03  WS-PF3-Note             pic x(132)    value spaces.
022700*
022800  01  WS-Print-Blank-Line.
022900     03  filler                  pic x(132)    value spaces.
023000*
023100  LINKAGE                SECTION.
023200*------------------------------
023300*
023400  COPY "WSATT001.COB".
023500*
023600  COPY "WSATT002.COB".
023700*
023800  COPY "WSATT004.COB".
023900*
024000  COPY "WSATT009.COB".
024100*
024200  COPY "WSPUNCH.COB".
024300*
024400  PROCEDURE DIVISION.
024500*===================
024600*
024700  AA000-Main                  SECTION.
024800*************************************
024900*
025000     PERFORM  AA010-Open-Files.
025100     PERFORM  AA020-Read-Parm-Record.
025200     PERFORM  AA030-Call-Punch-Reader.
025300     IF       A1-No-Punches-Found
025400              DISPLAY "ATTMSTR - NO VALID PUNCH DATA ON EXTRACT"
025500              MOVE 1 TO RETURN-CODE
025600              CLOSE MUSTER-FILE
025700              GOBACK
025800     END-IF.
025900     PERFORM  AA040-Build-Month-Table.
026000     PERFORM  AA050-Build-Sunday-Flags.
026100     PERFORM  BB000-Build-Grid
026200              VARYING WP-Ix FROM 1 BY 1
026300              UNTIL WP-Ix > WP-Punch-Count.
026400     PERFORM  CC000-Finish-Employee.
026500     PERFORM  CC900-Print-Footer.
026600     CLOSE    MUSTER-FILE.
026700     GOBACK.
026800*
026900  AA000-Exit.  EXIT SECTION.
027000*
027100  AA010-Open-Files             SECTION.
027200*************************************
027300*
027400     OPEN     INPUT  ATT-PARM-FILE.
027500     IF       NOT WS-Parm-Ok
027600              DISPLAY "ATTMSTR - CANT OPEN ATT-PARM-FILE, STATUS"
027700                       WS-Parm-Status-Num
027800              MOVE 1 TO RETURN-CODE
027900              GOBACK
028000     END-IF.
028100     OPEN     OUTPUT MUSTER-FILE.
028200     IF       NOT WS-Muster-Ok
028300              DISPLAY "ATTMSTR - CANT OPEN MUSTER-REPORT, STATUS"
028400                       WS-Muster-Status-Num
028500              CLOSE ATT-PARM-FILE
028600              MOVE 1 TO RETURN-CODE
028700              GOBACK
028800     END-IF.
028900*
029000  AA010-Exit.  EXIT SECTION.
029100*
029200  AA020-Read-Parm-Record       SECTION.
029300*************************************
029400*
029500     MOVE     1 TO ATT-PARM-RRN.
029600     READ     ATT-PARM-FILE.
029700     CLOSE    ATT-PARM-FILE.
029800*
029900  AA020-Exit.  EXIT SECTION.
030000*
030100  AA030-Call-Punch-Reader       SECTION.
030200*************************************
030300*
030400     MOVE     ATT-PARM-Report-Year  TO A1-Report-Year.
030500     MOVE     ATT-PARM-Report-Month TO A1-Report-Month.
030600     MOVE     "Y" TO A1-Apply-Exception.
030700     CALL     "ATT001" USING WSATT001-WS, WS-PUNCH-TABLE.
030800*
030900  AA030-Exit.  EXIT SECTION.
031000*
031100  AA040-Build-Month-Table       SECTION.
031200*************************************
031300*
031400     MOVE     "January  " TO WS-MN-Entry (1).
031500     MOVE     "February " TO WS-MN-Entry (2).
031600     MOVE     "March    " TO WS-MN-Entry (3).
031700     MOVE     "April    " TO WS-MN-Entry (4).
031800     MOVE     "May      " TO WS-MN-Entry (5).
031900     MOVE     "June     " TO WS-MN-Entry (6).
032000     MOVE     "July     " TO WS-MN-Entry (7).
032100     MOVE     "August   " TO WS-MN-Entry (8).
032200     MOVE     "September" TO WS-MN-Entry (9).
032300     MOVE     "October  " TO WS-MN-Entry (10).
032400     MOVE     "November " TO WS-MN-Entry (11).
032500     MOVE     "December " TO WS-MN-Entry (12).
032600     SET      WS-MN-Ix TO ATT-PARM-Report-Month.
032700     MOVE     WS-MN-Entry (WS-MN-Ix) TO WS-Month-Text.
032800     MOVE     SPACES TO WS-Heading-Text.
032900     MOVE     WS-Month-Text         TO WS-Head-Month.
033000     MOVE     ATT-PARM-Report-Year  TO WS-Head-Year.
033100     MOVE     ATT-PARM-Report-Year  TO A4-Year.
033200     MOVE     ATT-PARM-Report-Month TO A4-Month.
033300     MOVE     "D" TO A4-Function.
033400     CALL     "ATT004" USING WSATT004-WS.
033500     MOVE     A4-Days-In-Month TO WS-Days-In-Month.
033600*
033700  AA040-Exit.  EXIT SECTION.
033800*
033900  AA050-Build-Sunday-Flags      SECTION.
034000*************************************
034100*
034200     MOVE     ATT-PARM-Report-Year  TO A9-Year.
034300     MOVE     ATT-PARM-Report-Month TO A9-Month.
034400     PERFORM  AA060-Test-One-Day
034500              VARYING WS-Sun-Ix FROM 1 BY 1
034600              UNTIL WS-Sun-Ix > WS-Days-In-Month.
034700*
034800  AA050-Exit.  EXIT SECTION.
034900*
035000  AA060-Test-One-Day            SECTION.
035100*************************************
035200*
035300     SET      A9-Day TO WS-Sun-Ix.
035400     CALL     "ATT009" USING WSATT009-WS.
035500     MOVE     A9-Sunday-Flag TO WS-Sun-Flag (WS-Sun-Ix).
035600*
035700  AA060-Exit.  EXIT SECTION.
035800*
035900  BB000-Build-Grid              SECTION.
036000*************************************
036100*
036200*  WALKS THE SORTED PUNCH TABLE ONE ENTRY AT A TIME, DETECTING
036300*  SITE, EMPLOYEE AND DAY BREAKS (THE TABLE WAS SORTED BY
036400*  ATT001 IN EXACTLY THAT SEQUENCE).
036500*
036600     IF       WP-Site (WP-Ix) NOT = WS-Cur-Site
036700              PERFORM CC000-Finish-Employee
036800              PERFORM CC900-Print-Footer
036900              PERFORM CC100-Start-Site
037000     END-IF.
037100     IF       WP-Emp-Id (WP-Ix) NOT = WS-Cur-Emp-Id
037200        OR    WP-Emp-Name (WP-Ix) NOT = WS-Cur-Emp-Name
037300              PERFORM CC000-Finish-Employee
037400              PERFORM CC200-Start-Employee
037500     END-IF.
037600     MOVE     WP-Ix TO WS-Day-Lo-Ix.
037700     MOVE     WP-Ix TO WS-Day-Hi-Ix.
037800     PERFORM  BB100-Extend-Day-Range
037900              UNTIL WS-Day-Hi-Ix >= WP-Punch-Count
038000              OR    WP-Site (WS-Day-Hi-Ix + 1)
038100                      NOT = WP-Site (WP-Ix)
038200              OR    WP-Emp-Id (WS-Day-Hi-Ix + 1)
038300                      NOT = WP-Emp-Id (WP-Ix)
038400              OR    WP-Emp-Name (WS-Day-Hi-Ix + 1)
038500                      NOT = WP-Emp-Name (WP-Ix)
038600              OR    WP-Log-Day (WS-Day-Hi-Ix + 1)
038700                      NOT = WP-Log-Day (WP-Ix).
038800     PERFORM  BB200-Classify-Day.
038900     SET      WP-Ix TO WS-Day-Hi-Ix.
039000*
039100  BB000-Exit.  EXIT SECTION.
039200*
039300  BB100-Extend-Day-Range        SECTION.
039400*************************************
039500*
039600     ADD      1 TO WS-Day-Hi-Ix.
039700*
039800  BB100-Exit.  EXIT SECTION.
039900*
040000  BB200-Classify-Day            SECTION.
040100*************************************
040200*
040300     MOVE     WS-Day-Lo-Ix TO A2-Lo-Ix.
040400     MOVE     WS-Day-Hi-Ix TO A2-Hi-Ix.
040500     CALL     "ATT002" USING WSATT002-WS, WS-PUNCH-TABLE.
040600     SET      WS-Day-Ix TO WP-Log-Day (WP-Ix).
040700     IF       A2-Cleaned-Count < 2
040800              MOVE "M " TO WS-Day-Code (WS-Day-Ix)
040900              ADD  1 TO WS-Site-Total-Miss
041000     ELSE
041100        IF    A2-Duration-Hours >= 8.00
041200              MOVE "P " TO WS-Day-Code (WS-Day-Ix)
041300              ADD  1 TO WS-Emp-Total-Attd
041400        ELSE
041500          IF  A2-Duration-Hours >= 5.00
041600              MOVE "H " TO WS-Day-Code (WS-Day-Ix)
041700              ADD  .5 TO WS-Emp-Total-Attd
041800              ADD  1 TO WS-Site-Total-Half
041900          ELSE
042000              MOVE "M " TO WS-Day-Code (WS-Day-Ix)
042100              ADD  1 TO WS-Site-Total-Miss
042200          END-IF
042300        END-IF
042400     END-IF.
042500*
042600  BB200-Exit.  EXIT SECTION.
042700*
042800  CC100-Start-Site              SECTION.
042900*************************************
043000*
043100     MOVE     WP-Site (WP-Ix) TO WS-Cur-Site.
043200     MOVE     ZERO TO WS-Site-Sr-No
043300                       WS-Site-Total-Attd
043400                       WS-Site-Total-Half
043500                       WS-Site-Total-Miss.
043600     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
043700     PERFORM  CC110-Print-Header.
043800*
043900  CC100-Exit.  EXIT SECTION.
044000*
044100  CC110-Print-Header            SECTION.
044200*************************************
044300*
044400     MOVE     ATT-PARM-Co-Name    TO WS-P1-Company.
044500     MOVE     ATT-PARM-Co-Contact TO WS-P2-Contact.
044600     MOVE     WS-Prog-Name        TO WS-P2-Vers.
044700     MOVE     SPACES TO WS-P3-Title.
044800     STRING   "Monthly Attendance Report for Haldiram's - "
044900                       DELIMITED BY SIZE
045000              WS-Head-Month
045100                       DELIMITED BY SPACE
045200              " "      DELIMITED BY SIZE
045300              WS-Head-Year
045400                       DELIMITED BY SIZE
045500              INTO WS-P3-Title.
045600     MOVE     SPACES TO WS-P4-Sheet-Title.
045700     STRING   "MUSTER ROLL SHEET - "
045800                       DELIMITED BY SIZE
045900              WS-Cur-Site
046000                       DELIMITED BY SPACE
046100              INTO WS-P4-Sheet-Title.
046200     INSPECT  WS-P4-Sheet-Title CONVERTING
046300-                "abcdefghijklmnopqrstuvwxyz"
046400-                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046500     MOVE     WS-Print-Header-1 TO MUSTER-PRINT-LINE.
046600     WRITE    MUSTER-PRINT-LINE.
046700     MOVE     WS-Print-Header-2 TO MUSTER-PRINT-LINE.
046800     WRITE    MUSTER-PRINT-LINE.
046900     MOVE     WS-Print-Header-3 TO MUSTER-PRINT-LINE.
047000     WRITE    MUSTER-PRINT-LINE.
047100     MOVE     WS-Print-Header-4 TO MUSTER-PRINT-LINE.
047200     WRITE    MUSTER-PRINT-LINE.
047300     MOVE     WS-Print-Blank-Line TO MUSTER-PRINT-LINE.
047400     WRITE    MUSTER-PRINT-LINE.
047500     PERFORM  CC120-Print-Column-Row.
047600*
047700  CC110-Exit.  EXIT SECTION.
047800*
047900  CC120-Print-Column-Row        SECTION.
048000*************************************
048100*
048200     PERFORM  CC130-One-Column-Head
048300              VARYING WS-PC-Ix FROM 1 BY 1
048400              UNTIL WS-PC-Ix > WS-Days-In-Month.
048500     MOVE     WS-Print-Column-Row TO MUSTER-PRINT-LINE.
048600     WRITE    MUSTER-PRINT-LINE.
048700*
048800  CC120-Exit.  EXIT SECTION.
048900*
049000  CC130-One-Column-Head         SECTION.
049100*************************************
049200*
049300     SET      WS-Sun-Ix TO WS-PC-Ix.
049400     MOVE     WS-PC-Ix TO WS-Day-Number.
049500     MOVE     WS-Day-Number TO WS-PC-Day-Txt (WS-PC-Ix) (1:2).
049600     IF       WS-Sun-Flag (WS-Sun-Ix) = "Y"
049700              MOVE "*" TO WS-PC-Day-Txt (WS-PC-Ix) (3:1)
049800     ELSE
049900              MOVE " " TO WS-PC-Day-Txt (WS-PC-Ix) (3:1)
050000     END-IF.
050100*
050200  CC130-Exit.  EXIT SECTION.
050300*
050400  CC200-Start-Employee          SECTION.
050500*************************************
050600*
050700     MOVE     WP-Emp-Id (WP-Ix)   TO WS-Cur-Emp-Id.
050800     MOVE     WP-Emp-Name (WP-Ix) TO WS-Cur-Emp-Name.
050900     ADD      1 TO WS-Site-Sr-No.
051000     MOVE     ZERO TO WS-Emp-Total-Attd.
051100     PERFORM  CC210-Init-Day-Status
051200              VARYING WS-Day-Ix FROM 1 BY 1
051300              UNTIL WS-Day-Ix > WS-Days-In-Month.
051400*
051500  CC200-Exit.  EXIT SECTION.
051600*
051700  CC210-Init-Day-Status         SECTION.
051800*************************************
051900*
052000     SET      WS-Sun-Ix TO WS-Day-Ix.
052100     IF       WS-Sun-Flag (WS-Sun-Ix) = "Y"
052200              MOVE "WO" TO WS-Day-Code (WS-Day-Ix)
052300     ELSE
052400              MOVE "A " TO WS-Day-Code (WS-Day-Ix)
052500     END-IF.
052600*
052700  CC210-Exit.  EXIT SECTION.
052800*
052900  CC000-Finish-Employee         SECTION.
053000*************************************
053100*
053200     IF       WS-Cur-Emp-Id = SPACES
053300              GO TO CC000-Exit
053400     END-IF.
053500     MOVE     WS-Site-Sr-No TO WS-PD-Sr-No.
053600     MOVE     WS-Cur-Emp-Name TO WS-PD-Name.
053700     PERFORM  CC010-Move-One-Day
053800              VARYING WS-Day-Ix FROM 1 BY 1
053900              UNTIL WS-Day-Ix > WS-Days-In-Month.
054000     MOVE     WS-Emp-Total-Attd TO WS-PD-Total.
054100     MOVE     WS-Print-Detail-Row TO MUSTER-PRINT-LINE.
054200     WRITE    MUSTER-PRINT-LINE.
054300     ADD      WS-Emp-Total-Attd TO WS-Site-Total-Attd.
054400     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
054500*
054600  CC000-Exit.  EXIT SECTION.
054700*
054800  CC010-Move-One-Day            SECTION.
054900*************************************
055000*
055100     SET      WS-PD-Ix TO WS-Day-Ix.
055200     MOVE     WS-Day-Code (WS-Day-Ix) TO WS-PD-Day-Txt (WS-PD-Ix).
055300*
055400  CC010-Exit.  EXIT SECTION.
055500*
055600  CC900-Print-Footer            SECTION.
055700*************************************
055800*
055900     IF       WS-Cur-Site = SPACES
056000              GO TO CC900-Exit
056100     END-IF.
056200     MOVE     WS-Site-Total-Attd TO WS-PF1-Value.
056300     MOVE     WS-Print-Footer-1  TO MUSTER-PRINT-LINE.
056400     WRITE    MUSTER-PRINT-LINE.
056500     MOVE     WS-Site-Total-Half TO WS-PF2-Half.
056600     MOVE     WS-Site-Total-Miss TO WS-PF2-Miss.
056700     MOVE     WS-Print-Footer-2  TO MUSTER-PRINT-LINE.
056800     WRITE    MUSTER-PRINT-LINE.
056900     MOVE     SPACES TO WS-PF3-Note.
057000     STRING   "'M' (Missing Punch) and 'A' (Absent) days are not "
057100                       DELIMITED BY SIZE
057200              "included in 'Total Attd.'. 'WO' stands for "
057300                       DELIMITED BY SIZE
057400              "Weekly Off."
057500                       DELIMITED BY SIZE
057600              INTO WS-PF3-Note.
057700     MOVE     WS-Print-Footer-3  TO MUSTER-PRINT-LINE.
057800     WRITE    MUSTER-PRINT-LINE.
057900     MOVE     WS-Print-Blank-Line TO MUSTER-PRINT-LINE.
058000     WRITE    MUSTER-PRINT-LINE.
058100*
058200  CC900-Exit.  EXIT SECTION.
058300*
