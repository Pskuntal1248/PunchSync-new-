000100*****************************************************************
000200*                                                                *
000300*                  Attendance Summary Reporting                 *
000400*                                                                *
000500*        Two-Threshold Duty-Days Summary, Site-Wise Totals      *
000600*****************************************************************
000700*
000800  IDENTIFICATION          DIVISION.
000900*================================
001000*
001100       PROGRAM-ID.         ATTSUMM.
001200*
001300*    AUTHOR.             V B COEN, FACILITIES SYSTEMS GROUP.
001400*
001500*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001600*
001700*    DATE-WRITTEN.       14/01/2026.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           COMPANY CONFIDENTIAL.
002200*
002300*    REMARKS.            FINAL ATTENDANCE SUMMARY - RUNS THE WHOLE
002400*                        MONTH'S CALCULATION TWICE, ONCE AT THE
002500*                        8-HOUR FULL-SHIFT RULE AND ONCE AT THE
002600*                        9-HOUR RULE, PRINTING A PER-EMPLOYEE
002700*                        SECTION PER SITE FOLLOWED BY A SITE-WISE
002800*                        SUMMARY TABLE AND A GRAND TOTAL.  SAME
002900*                        SHAPE PROBLEM AS ATTMSTR - THE SITE-WISE
003000*                        TABLE IS ACCUMULATED ACROSS THE WHOLE RUN
003100*                        AND ONLY PRINTED AT THE END, WHICH A
003200*                        REPORT WRITER FOOTING CANNOT DO, SO THIS
003300*                        PROGRAM ALSO BUILDS ITS OWN PRINT LINES.
003400*
003500*    CALLED MODULES.     ATT001 (PUNCH READ/GROUP).
003600*                        ATT002 (DUPLICATE-PUNCH ELIMINATION).
003700*
003800*    FUNCTIONS USED.     NONE.
003900*
004000*    FILES USED.         ATT-PARM-FILE (INPUT).
004100*                        SUMMARY-REPORT (OUTPUT).
004200*
004300* CHANGE LOG.
004400* 14/01/26 VBC - ATT-002 CREATED - STARTED CODING FROM THE
004500*                        MUSTER ROLL SHAPE, NO DAY GRID NEEDED.
004600* 23/01/26 VBC - ATT-009 SITE-WISE SUMMARY TABLE ADDED AS AN
004700*                        OCCURS TABLE BUILT DURING THE SITE LOOP
004800*                        AND WALKED AFTER BOTH PASSES - A REPORT
004900*                        WRITER FOOTING FINAL CANNOT REPEAT A LINE
005000*                        PER SITE, ONLY FIRE ONCE.
005100* 03/02/26 VBC - ATT-017 PUNCH-COUNT WAS ONLY BEING ADDED ON DAYS
005200*                        WITH 2 OR MORE CLEANED PUNCHES.  EVERY
005300*                        DAY'S CLEANED COUNT MUST BE ADDED, WITH
005400*                        MISSING DAYS INCLUDED, OR THE SITE TOTAL
005500*                        SHORTS THE MUSTER ROLL.  CORRECTED.
005600* 10/02/26 VBC - ATT-024 MISSING-DAY LIST NOW ZERO-PADDED TWO
005700*                        DIGITS TO MATCH THE MUSTER ROLL'S DAY
005800*                        NUMBERING.
005900* 19/02/26 AJP - ATT-038 ADDED THE PROG-NAME VERSION STAMP
006000*                        VACPRINT ALWAYS CARRIED, PRINTED ON
006100*                        HEADER-1 NOW THE RD COLUMN IT USED TO
006200*                        SIT IN IS GONE.
006300* 20/02/26 AJP - ATT-040 ATT-PARM-RRN (THE RELATIVE KEY NAMED IN
006400*                        SELPARM.COB AND MOVED TO IN AA020 BELOW)
006500*                        WAS NEVER ACTUALLY DECLARED ANYWHERE -
006600*                        ADDED AS A COMP ITEM ALONGSIDE THE PARM
006700*                        FILE STATUS BYTES.
006800*
006900  ENVIRONMENT             DIVISION.
007000*================================
007100*
007200  CONFIGURATION           SECTION.
007300*-------------------------------
007400*
007500  SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800  INPUT-OUTPUT            SECTION.
007900*------------------------------
008000*
008100  FILE-CONTROL.
008200     COPY "SELPARM.COB".
008300     COPY "SELSUMM.COB".
008400*
008500  DATA                    DIVISION.
008600*================================
008700*
008800  FILE SECTION.
008900*-------------
009000*
009100  FD  ATT-PARM-FILE.
009200*
009300  COPY "FDPARM.COB".
009400*
009500  FD  SUMMARY-FILE.
009600*
009700  COPY "FDSUMM.COB".
009800*
009900  WORKING-STORAGE SECTION.
010000*-----------------------
010100*
010200*  VERSION STAMP - SAME HABIT VACPRINT USED, KEPT FOR WHOEVER IS
010300*  READING A CORE DUMP OR A LISTING OFF THE OPERATOR'S DESK.
010400*
010500  77  WS-Prog-Name              pic x(17)
010600                                value "ATTSUMM (1.0.02)".
010700*
010800  01  WS-File-Status-Fields.
010900     03  ATT-PARM-STATUS        pic xx        value "00".
011000         88  WS-Parm-Ok               value "00".
011100     03  WS-Parm-Status-Num redefines ATT-PARM-STATUS
011200                                pic 99.
011300     03  ATT-PARM-RRN           pic 9         comp.
011400     03  SUMMARY-FILE-STATUS    pic xx        value "00".
011500         88  WS-Summary-Ok            value "00".
011600     03  WS-Summary-Status-Num redefines SUMMARY-FILE-STATUS
011700                                pic 99.
011800*
011900  01  WS-Month-Name-Tbl.
012000     03  WS-MN-Entry            pic x(9)      occurs 12
012100-                               indexed by WS-MN-Ix.
012200     03  filler                 pic x(4).
012300*
012400  01  WS-Control-Fields.
012500     03  WS-Month-Text           pic x(9).
012600     03  WS-Heading-Text         pic x(34).
012700     03  WS-Heading-Redef redefines WS-Heading-Text.
012800         05  WS-Head-Month       pic x(9).
012900         05  WS-Head-Filler      pic x(1).
013000         05  WS-Head-Year        pic 9(4).
013100         05  WS-Head-Trail       pic x(20).
013200     03  WS-Threshold            pic 9v9.
013300     03  WS-Shift-Digit          pic x.
013400*
013500  01  WS-Current-Break-Keys.
013600     03  WS-Cur-Site             pic x(20)     value spaces.
013700     03  WS-Cur-Emp-Id           pic x(10)     value spaces.
013800     03  WS-Cur-Emp-Name         pic x(25)     value spaces.
013900     03  filler                  pic x(4).
014000*
014100  01  WS-Day-Lo-Hi-Fields.
014200     03  WS-Day-Lo-Ix             pic 9(5)      comp.
014300     03  WS-Day-Hi-Ix             pic 9(5)      comp.
014400     03  filler                   pic x(4).
014500*
014600*  ONE EMPLOYEE'S RUNNING TOTALS FOR THE CURRENT PASS.
014700*
014800  01  WS-Employee-Accum.
014900     03  WS-Emp-Punch-Count      pic 9(4)      comp.
015000     03  WS-Emp-Days-Count       pic 9(3)      comp.
015100     03  WS-Emp-Total-Hours      pic 9(4)v99.
015200     03  WS-Emp-Full-Days        pic 9(3)      comp.
015300     03  WS-Emp-Half-Days        pic 9(3)      comp.
015400     03  WS-Emp-OT-Hours         pic 9(4)v99.
015500     03  WS-Emp-Duty-Units       pic 9(3)v99.
015600     03  WS-Emp-Missing-Count    pic 9(2)      comp.
015700     03  WS-Emp-Missing-Day occurs 31 times
015800                             pic 99
015900                             indexed by WS-EM-Ix.
016000     03  filler                  pic x(4).
016100*
016200  01  WS-Missing-Work.
016300     03  WS-Emp-Missing-Text     pic x(40).
016400     03  WS-MT-Ptr               pic 9(3)      comp.
016500     03  WS-MT-Day-Edit          pic 99.
016600     03  filler                  pic x(4).
016700*
016800*  ONE SITE'S RUNNING TOTALS FOR THE CURRENT PASS.
016900*
017000  01  WS-Site-Accum.
017100     03  WS-Site-Punch-Count     pic 9(6)      comp.
017200     03  WS-Site-Days-Count      pic 9(5)      comp.
017300     03  WS-Site-Total-Hours     pic 9(6)v99.
017400     03  WS-Site-Full-Days       pic 9(5)      comp.
017500     03  WS-Site-Half-Days       pic 9(5)      comp.
017600     03  WS-Site-OT-Hours        pic 9(6)v99.
017700     03  WS-Site-Duty-Units      pic 9(5)v99.
017800     03  WS-Site-Missing-Count   pic 9(5)      comp.
017900     03  filler                  pic x(4).
018000*
018100*  GRAND TOTALS ACROSS EVERY SITE FOR THE CURRENT PASS.
018200*
018300  01  WS-Grand-Accum.
018400     03  WS-Grand-Punch-Count    pic 9(7)      comp.
018500     03  WS-Grand-Days-Count     pic 9(6)      comp.
018600     03  WS-Grand-Total-Hours    pic 9(7)v99.
018700     03  WS-Grand-Full-Days      pic 9(6)      comp.
018800     03  WS-Grand-Half-Days      pic 9(6)      comp.
018900     03  WS-Grand-OT-Hours       pic 9(7)v99.
019000     03  WS-Grand-Duty-Units     pic 9(6)v99.
019100     03  WS-Grand-Missing-Count  pic 9(6)      comp.
019200     03  filler                  pic x(4).
019300*
019400*  SITE-WISE SUMMARY TABLE - ONE ENTRY PER SITE, ACCUMULATED AS
019500*  EACH SITE FINISHES AND WALKED ONLY AFTER THE WHOLE PASS IS
019600*  DONE, SINCE THE TABLE ITSELF IS THE "AFTER ALL SITES" REPORT.
019700*
019800  01  WS-Site-Summary-Tbl.
019900     03  WS-SS-Count             pic 9(3)      comp.
020000     03  WS-SS-Entry occurs 1 to 200 times
020100                      depending on WS-SS-Count
020200                      indexed by WS-SS-Ix.
020300         05  WS-SS-Site           pic x(20).
020400         05  WS-SS-Punch-Count    pic 9(6)      comp.
020500         05  WS-SS-Days-Count     pic 9(5)      comp.
020600         05  WS-SS-Total-Hours    pic 9(6)v99.
020700         05  WS-SS-Full-Days      pic 9(5)      comp.
020800         05  WS-SS-Half-Days      pic 9(5)      comp.
020900         05  WS-SS-OT-Hours       pic 9(6)v99.
021000         05  WS-SS-Duty-Units     pic 9(5)v99.
021100         05  WS-SS-Missing-Count  pic 9(5)      comp.
021200*
021300*  PRINT LINE WORK AREAS - ALL BUILT IN WS THEN MOVED TO
021400*  SUMMARY-PRINT-LINE BEFORE THE WRITE.
021500*
021600  01  WS-Print-Header-1.
021700     03  WS-P1-Company           pic x(40).
021800     03  WS-P1-Vers              pic x(17).
021900     03  filler                  pic x(75).
022000*
022100  01  WS-Print-Header-3.
022200     03  filler                  pic x(5)      value spaces.
022300     03  WS-P3-Title             pic x(60).
022400     03  filler                  pic x(67).
022500*
022600  01  WS-Print-Site-Line.
022700     03  WS-PS-Text              pic x(7)      value "Site: ".
022800     03  WS-PS-Name              pic x(20).
022900     03  filler                  pic x(105).
023000*
023100  01  WS-Print-Emp-Col-Row.
023200     03  WS-PE-Text              pic x(47)
023300     value "EmpID, Name, Punches, Days, Hours, Full, Half, ".
023400     03  WS-PE-Text-2            pic x(17)
023500                 value "OT, Duty, Missing".
023600     03  filler                  pic x(68)     value spaces.
023700*
023800  01  WS-Print-Detail-Row.
023900     03  WS-PD-Emp-Id            pic x(10).
024000     03  filler                  pic x(1)      value spaces.
024100     03  WS-PD-Name              pic x(25).
024200     03  filler                  pic x(1)      value spaces.
024300     03  WS-PD-Punches           pic zzzz9     value zero.
024400     03  filler                  pic x(1)      value spaces.
024500     03  WS-PD-Days              pic zz9       value zero.
024600     03  filler                  pic x(1)      value spaces.
024700     03  WS-PD-Hours             pic zzzz9.99  value zero.
024800     03  filler                  pic x(1)      value spaces.
024900     03  WS-PD-Full              pic zz9       value zero.
025000     03  filler                  pic x(1)      value spaces.
025100     03  WS-PD-Half              pic zz9       value zero.
025200     03  filler                  pic x(1)      value spaces.
025300     03  WS-PD-OT                pic zzzz9.99  value zero.
025400     03  filler                  pic x(1)      value spaces.
025500     03  WS-PD-Duty              pic zz9.99    value zero.
025600     03  filler                  pic x(1)      value spaces.
025700     03  WS-PD-Missing           pic x(40).
025800     03  filler                  pic x(12)     value spaces.
025900*
026000  01  WS-Print-Sitewise-Title.
026100     03  WS-PSW-Text             pic x(18)
026200                 value "Site-wise Summary".
026300     03  filler                  pic x(114)    value spaces.
026400*
026500  01  WS-Print-Sitewise-Col-Row.
026600     03  WS-SC-Text              pic x(50)
026700     value "Site, Punches, Days, Hours, Full, Half, OT, Duty, ".
026800     03  WS-SC-Text-2            pic x(7)
026900                 value "Missing".
027000     03  filler                  pic x(75)     value spaces.
027100*
027200  01  WS-Print-SS-Row.
027300     03  WS-SR-Site              pic x(20).
027400     03  filler                  pic x(1)      value spaces.
027500     03  WS-SR-Punches           pic zzzzz9    value zero.
027600     03  filler                  pic x(1)      value spaces.
027700     03  WS-SR-Days              pic zzzz9     value zero.
027800     03  filler                  pic x(1)      value spaces.
027900     03  WS-SR-Hours             pic zzzzz9.99 value zero.
028000     03  filler                  pic x(1)      value spaces.
028100     03  WS-SR-Full              pic zzzz9     value zero.
028200     03  filler                  pic x(1)      value spaces.
028300     03  WS-SR-Half              pic zzzz9     value zero.
028400     03  filler                  pic x(1)      value spaces.
028500     03  WS-SR-OT                pic zzzzz9.99 value zero.
028600     03  filler                  pic x(1)      value spaces.
028700     03  WS-SR-Duty              pic zzz9.99   value zero.
028800     03  filler                  pic x(1)      value spaces.
028900     03  WS-SR-Missing           pic zzzz9     value zero.
029000     03  filler                  pic x(53)     value spaces.
029100*
029200  01  WS-Print-Blank-Line.
029300     03  filler                  pic x(132)    value spaces.
029400*
029500  LINKAGE                SECTION.
029600*------------------------------
029700*
029800  COPY "WSATT001.COB".
029900*
030000  COPY "WSATT002.COB".
030100*
030200  COPY "WSPUNCH.COB".
030300*
030400  PROCEDURE DIVISION.
030500*===================
030600*
030700  AA000-Main                  SECTION.
030800*************************************
030900*
031000     PERFORM  AA010-Open-Files.
031100     PERFORM  AA020-Read-Parm-Record.
031200     PERFORM  AA030-Call-Punch-Reader.
031300     IF       A1-No-Punches-Found
031400              DISPLAY "ATTSUMM - NO VALID PUNCH DATA ON EXTRACT"
031500              MOVE 1 TO RETURN-CODE
031600              CLOSE SUMMARY-FILE
031700              GOBACK
031800     END-IF.
031900     PERFORM  AA040-Build-Month-Table.
032000     MOVE     ATT-PARM-Full-Shift-Lo TO WS-Threshold.
032100     PERFORM  BB000-Run-One-Pass.
032200     MOVE     ATT-PARM-Full-Shift-Hi TO WS-Threshold.
032300     PERFORM  BB000-Run-One-Pass.
032400     CLOSE    SUMMARY-FILE.
032500     GOBACK.
032600*
032700  AA000-Exit.  EXIT SECTION.
032800*
032900  AA010-Open-Files             SECTION.
033000*************************************
033100*
033200     OPEN     INPUT  ATT-PARM-FILE.
033300     IF       NOT WS-Parm-Ok
033400              DISPLAY "ATTSUMM - CANT OPEN ATT-PARM-FILE, STATUS"
033500                       WS-Parm-Status-Num
033600              MOVE 1 TO RETURN-CODE
033700              GOBACK
033800     END-IF.
033900     OPEN     OUTPUT SUMMARY-FILE.
034000     IF       NOT WS-Summary-Ok
034100              DISPLAY "ATTSUMM - CANT OPEN SUMMARY-REPORT, STATUS"
034200                       WS-Summary-Status-Num
034300              CLOSE ATT-PARM-FILE
034400              MOVE 1 TO RETURN-CODE
034500              GOBACK
034600     END-IF.
034700*
034800  AA010-Exit.  EXIT SECTION.
034900*
035000  AA020-Read-Parm-Record       SECTION.
035100*************************************
035200*
035300     MOVE     1 TO ATT-PARM-RRN.
035400     READ     ATT-PARM-FILE.
035500     CLOSE    ATT-PARM-FILE.
035600*
035700  AA020-Exit.  EXIT SECTION.
035800*
035900  AA030-Call-Punch-Reader       SECTION.
036000*************************************
036100*
036200     MOVE     ATT-PARM-Report-Year  TO A1-Report-Year.
036300     MOVE     ATT-PARM-Report-Month TO A1-Report-Month.
036400     MOVE     "Y" TO A1-Apply-Exception.
036500     CALL     "ATT001" USING WSATT001-WS, WS-PUNCH-TABLE.
036600*
036700  AA030-Exit.  EXIT SECTION.
036800*
036900  AA040-Build-Month-Table       SECTION.
037000*************************************
037100*
037200     MOVE     "January  " TO WS-MN-Entry (1).
037300     MOVE     "February " TO WS-MN-Entry (2).
037400     MOVE     "March    " TO WS-MN-Entry (3).
037500     MOVE     "April    " TO WS-MN-Entry (4).
037600     MOVE     "May      " TO WS-MN-Entry (5).
037700     MOVE     "June     " TO WS-MN-Entry (6).
037800     MOVE     "July     " TO WS-MN-Entry (7).
037900     MOVE     "August   " TO WS-MN-Entry (8).
038000     MOVE     "September" TO WS-MN-Entry (9).
038100     MOVE     "October  " TO WS-MN-Entry (10).
038200     MOVE     "November " TO WS-MN-Entry (11).
038300     MOVE     "December " TO WS-MN-Entry (12).
038400     SET      WS-MN-Ix TO ATT-PARM-Report-Month.
038500     MOVE     WS-MN-Entry (WS-MN-Ix) TO WS-Month-Text.
038600     MOVE     SPACES TO WS-Heading-Text.
038700     MOVE     WS-Month-Text         TO WS-Head-Month.
038800     MOVE     ATT-PARM-Report-Year  TO WS-Head-Year.
038900*
039000  AA040-Exit.  EXIT SECTION.
039100*
039200  BB000-Run-One-Pass            SECTION.
039300*************************************
039400*
039500*  ONE COMPLETE PASS OVER THE SORTED PUNCH TABLE AT THE
039600*  THRESHOLD CURRENTLY HELD IN WS-THRESHOLD - 8.0 FIRST, THEN
039700*  9.0 - EACH PASS PRINTS ITS OWN TITLE, PER-SITE SECTIONS,
039800*  SITE-WISE SUMMARY AND GRAND TOTAL.
039900*
040000     MOVE     ZERO TO WS-Grand-Accum WS-SS-Count.
040100     MOVE     SPACES TO WS-Cur-Site WS-Cur-Emp-Id WS-Cur-Emp-Name.
040200     PERFORM  CC800-Print-Pass-Title.
040300     PERFORM  BB100-Walk-Punches
040400              VARYING WP-Ix FROM 1 BY 1
040500              UNTIL WP-Ix > WP-Punch-Count.
040600     PERFORM  CC000-Finish-Employee.
040700     PERFORM  CC050-Finish-Site.
040800     PERFORM  CC900-Print-Sitewise-Summary.
040900     PERFORM  CC950-Print-Grand-Total.
041000*
041100  BB000-Exit.  EXIT SECTION.
041200*
041300  BB100-Walk-Punches            SECTION.
041400*************************************
041500*
041600*  WALKS THE SORTED PUNCH TABLE ONE ENTRY AT A TIME, DETECTING
041700*  SITE, EMPLOYEE AND DAY BREAKS (THE TABLE WAS SORTED BY
041800*  ATT001 IN EXACTLY THAT SEQUENCE).
041900*
042000     IF       WP-Site (WP-Ix) NOT = WS-Cur-Site
042100              PERFORM CC000-Finish-Employee
042200              PERFORM CC050-Finish-Site
042300              PERFORM CC100-Start-Site
042400     END-IF.
042500     IF       WP-Emp-Id (WP-Ix) NOT = WS-Cur-Emp-Id
042600        OR    WP-Emp-Name (WP-Ix) NOT = WS-Cur-Emp-Name
042700              PERFORM CC000-Finish-Employee
042800              PERFORM CC200-Start-Employee
042900     END-IF.
043000     MOVE     WP-Ix TO WS-Day-Lo-Ix.
043100     MOVE     WP-Ix TO WS-Day-Hi-Ix.
043200     PERFORM  BB110-Extend-Day-Range
043300              UNTIL WS-Day-Hi-Ix >= WP-Punch-Count
043400              OR    WP-Site (WS-Day-Hi-Ix + 1)
043500                      NOT = WP-Site (WP-Ix)
043600              OR    WP-Emp-Id (WS-Day-Hi-Ix + 1)
043700                      NOT = WP-Emp-Id (WP-Ix)
043800              OR    WP-Emp-Name (WS-Day-Hi-Ix + 1)
043900                      NOT = WP-Emp-Name (WP-Ix)
044000              OR    WP-Log-Day (WS-Day-Hi-Ix + 1)
044100                      NOT = WP-Log-Day (WP-Ix).
044200     PERFORM  BB200-Classify-Day.
044300     SET      WP-Ix TO WS-Day-Hi-Ix.
044400*
044500  BB100-Exit.  EXIT SECTION.
044600*
044700  BB110-Extend-Day-Range        SECTION.
044800*************************************
044900*
045000     ADD      1 TO WS-Day-Hi-Ix.
045100*
045200  BB110-Exit.  EXIT SECTION.
045300*
045400  BB200-Classify-Day            SECTION.
045500*************************************
045600*
045700*  ONE WORKED DAY FOR THE CURRENT EMPLOYEE.  PUNCH-COUNT PICKS
045800*  UP THE CLEANED COUNT WHETHER OR NOT THE DAY TURNS OUT TO BE
045900*  A MISSING-PUNCH DAY - SEE CHANGE OF 03/02/26 ABOVE.
046000*
046100     MOVE     WS-Day-Lo-Ix TO A2-Lo-Ix.
046200     MOVE     WS-Day-Hi-Ix TO A2-Hi-Ix.
046300     CALL     "ATT002" USING WSATT002-WS, WS-PUNCH-TABLE.
046400     ADD      1 TO WS-Emp-Days-Count.
046500     ADD      A2-Cleaned-Count TO WS-Emp-Punch-Count.
046600     IF       A2-Cleaned-Count < 2
046700              PERFORM CC300-Record-Missing-Day
046800     ELSE
046900              ADD A2-Duration-Hours TO WS-Emp-Total-Hours
047000              IF    A2-Duration-Hours >= WS-Threshold
047100                    ADD 1 TO WS-Emp-Full-Days
047200                    IF  A2-Duration-Hours > 9.00
047300                        COMPUTE WS-Emp-OT-Hours =
047400                                WS-Emp-OT-Hours +
047500                                (A2-Duration-Hours - 9.00)
047600                    END-IF
047700              ELSE
047800                IF  A2-Duration-Hours >= 5.00
047900                    ADD 1 TO WS-Emp-Half-Days
048000                END-IF
048100              END-IF
048200     END-IF.
048300*
048400  BB200-Exit.  EXIT SECTION.
048500*
048600  CC100-Start-Site              SECTION.
048700*************************************
048800*
048900     MOVE     WP-Site (WP-Ix) TO WS-Cur-Site.
049000     MOVE     ZERO TO WS-Site-Accum.
049100     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
049200     PERFORM  CC110-Print-Site-Header.
049300*
049400  CC100-Exit.  EXIT SECTION.
049500*
049600  CC110-Print-Site-Header       SECTION.
049700*************************************
049800*
049900     MOVE     WS-Cur-Site TO WS-PS-Name.
050000     MOVE     WS-Print-Site-Line TO SUMMARY-PRINT-LINE.
050100     WRITE    SUMMARY-PRINT-LINE.
050200     MOVE     WS-Print-Emp-Col-Row TO SUMMARY-PRINT-LINE.
050300     WRITE    SUMMARY-PRINT-LINE.
050400*
050500  CC110-Exit.  EXIT SECTION.
050600*
050700  CC200-Start-Employee          SECTION.
050800*************************************
050900*
051000     MOVE     WP-Emp-Id (WP-Ix)   TO WS-Cur-Emp-Id.
051100     MOVE     WP-Emp-Name (WP-Ix) TO WS-Cur-Emp-Name.
051200     MOVE     ZERO TO WS-Employee-Accum.
051300*
051400  CC200-Exit.  EXIT SECTION.
051500*
051600  CC300-Record-Missing-Day      SECTION.
051700*************************************
051800*
051900     ADD      1 TO WS-Emp-Missing-Count.
052000     SET      WS-EM-Ix TO WS-Emp-Missing-Count.
052100     MOVE     WP-Log-Day (WP-Ix) TO WS-Emp-Missing-Day (WS-EM-Ix).
052200*
052300  CC300-Exit.  EXIT SECTION.
052400*
052500  CC000-Finish-Employee         SECTION.
052600*************************************
052700*
052800     IF       WS-Cur-Emp-Id = SPACES
052900              GO TO CC000-Exit
053000     END-IF.
053100     COMPUTE  WS-Emp-Duty-Units =
053200              WS-Emp-Full-Days + (WS-Emp-Half-Days / 2).
053300     PERFORM  CC010-Build-Missing-Text.
053400     MOVE     WS-Cur-Emp-Id       TO WS-PD-Emp-Id.
053500     MOVE     WS-Cur-Emp-Name     TO WS-PD-Name.
053600     MOVE     WS-Emp-Punch-Count  TO WS-PD-Punches.
053700     MOVE     WS-Emp-Days-Count   TO WS-PD-Days.
053800     MOVE     WS-Emp-Total-Hours  TO WS-PD-Hours.
053900     MOVE     WS-Emp-Full-Days    TO WS-PD-Full.
054000     MOVE     WS-Emp-Half-Days    TO WS-PD-Half.
054100     MOVE     WS-Emp-OT-Hours     TO WS-PD-OT.
054200     MOVE     WS-Emp-Duty-Units   TO WS-PD-Duty.
054300     MOVE     WS-Emp-Missing-Text TO WS-PD-Missing.
054400     MOVE     WS-Print-Detail-Row TO SUMMARY-PRINT-LINE.
054500     WRITE    SUMMARY-PRINT-LINE.
054600     ADD      WS-Emp-Punch-Count  TO WS-Site-Punch-Count.
054700     ADD      WS-Emp-Days-Count   TO WS-Site-Days-Count.
054800     ADD      WS-Emp-Total-Hours  TO WS-Site-Total-Hours.
054900     ADD      WS-Emp-Full-Days    TO WS-Site-Full-Days.
055000     ADD      WS-Emp-Half-Days    TO WS-Site-Half-Days.
055100     ADD      WS-Emp-OT-Hours     TO WS-Site-OT-Hours.
055200     ADD      WS-Emp-Missing-Count TO WS-Site-Missing-Count.
055300     MOVE     SPACES TO WS-Cur-Emp-Id WS-Cur-Emp-Name.
055400*
055500  CC000-Exit.  EXIT SECTION.
055600*
055700  CC010-Build-Missing-Text      SECTION.
055800*************************************
055900*
056000     MOVE     SPACES TO WS-Emp-Missing-Text.
056100     IF       WS-Emp-Missing-Count = 0
056200              MOVE "-" TO WS-Emp-Missing-Text
056300     ELSE
056400              MOVE 1 TO WS-MT-Ptr
056500              PERFORM CC020-Add-One-Missing
056600                      VARYING WS-EM-Ix FROM 1 BY 1
056700                      UNTIL WS-EM-Ix > WS-Emp-Missing-Count
056800     END-IF.
056900*
057000  CC010-Exit.  EXIT SECTION.
057100*
057200  CC020-Add-One-Missing         SECTION.
057300*************************************
057400*
057500     MOVE     WS-Emp-Missing-Day (WS-EM-Ix) TO WS-MT-Day-Edit.
057600     IF       WS-EM-Ix = 1
057700              STRING WS-MT-Day-Edit DELIMITED BY SIZE
057800                     INTO WS-Emp-Missing-Text
057900                     WITH POINTER WS-MT-Ptr
058000     ELSE
058100              STRING "," DELIMITED BY SIZE
058200                     WS-MT-Day-Edit DELIMITED BY SIZE
058300                     INTO WS-Emp-Missing-Text
058400                     WITH POINTER WS-MT-Ptr
058500     END-IF.
058600*
058700  CC020-Exit.  EXIT SECTION.
058800*
058900  CC050-Finish-Site             SECTION.
059000*************************************
059100*
059200     IF       WS-Cur-Site = SPACES
059300              GO TO CC050-Exit
059400     END-IF.
059500     COMPUTE  WS-Site-Duty-Units =
059600              WS-Site-Full-Days + (WS-Site-Half-Days / 2).
059700     ADD      1 TO WS-SS-Count.
059800     SET      WS-SS-Ix TO WS-SS-Count.
059900     MOVE     WS-Cur-Site       TO WS-SS-Site (WS-SS-Ix).
060000     MOVE     WS-Site-Punch-Count TO
060100              WS-SS-Punch-Count (WS-SS-Ix).
060200     MOVE     WS-Site-Days-Count TO
060300              WS-SS-Days-Count (WS-SS-Ix).
060400     MOVE     WS-Site-Total-Hours TO
060500              WS-SS-Total-Hours (WS-SS-Ix).
060600     MOVE     WS-Site-Full-Days TO
060700              WS-SS-Full-Days (WS-SS-Ix).
060800     MOVE     WS-Site-Half-Days TO
060900              WS-SS-Half-Days (WS-SS-Ix).
061000     MOVE     WS-Site-OT-Hours  TO
061100              WS-SS-OT-Hours (WS-SS-Ix).
061200     MOVE     WS-Site-Duty-Units TO
061300              WS-SS-Duty-Units (WS-SS-Ix).
061400     MOVE     WS-Site-Missing-Count TO
061500              WS-SS-Missing-Count (WS-SS-Ix).
061600     ADD      WS-Site-Punch-Count  TO WS-Grand-Punch-Count.
061700     ADD      WS-Site-Days-Count   TO WS-Grand-Days-Count.
061800     ADD      WS-Site-Total-Hours  TO WS-Grand-Total-Hours.
061900     ADD      WS-Site-Full-Days    TO WS-Grand-Full-Days.
062000     ADD      WS-Site-Half-Days    TO WS-Grand-Half-Days.
062100     ADD      WS-Site-OT-Hours     TO WS-Grand-OT-Hours.
062200     ADD      WS-Site-Missing-Count TO WS-Grand-Missing-Count.
062300     MOVE     SPACES TO WS-Cur-Site.
062400*
062500  CC050-Exit.  EXIT SECTION.
062600*
062700  CC800-Print-Pass-Title        SECTION.
062800*************************************
062900*
063000     IF       WS-Threshold = 8.0
063100              MOVE "8" TO WS-Shift-Digit
063200     ELSE
063300              MOVE "9" TO WS-Shift-Digit
063400     END-IF.
063500     MOVE     ATT-PARM-Co-Name TO WS-P1-Company.
063600     MOVE     WS-Prog-Name     TO WS-P1-Vers.
063700     MOVE     SPACES TO WS-P3-Title.
063800     STRING   "Final Attendance Summary for "
063900                       DELIMITED BY SIZE
064000              WS-Head-Month
064100                       DELIMITED BY SPACE
064200              " "      DELIMITED BY SIZE
064300              WS-Head-Year
064400                       DELIMITED BY SIZE
064500              " ("     DELIMITED BY SIZE
064600              WS-Shift-Digit
064700                       DELIMITED BY SIZE
064800              "-Hour Shift)"
064900                       DELIMITED BY SIZE
065000              INTO WS-P3-Title.
065100     MOVE     WS-Print-Blank-Line TO SUMMARY-PRINT-LINE.
065200     WRITE    SUMMARY-PRINT-LINE.
065300     MOVE     WS-Print-Header-1 TO SUMMARY-PRINT-LINE.
065400     WRITE    SUMMARY-PRINT-LINE.
065500     MOVE     WS-Print-Header-3 TO SUMMARY-PRINT-LINE.
065600     WRITE    SUMMARY-PRINT-LINE.
065700     MOVE     WS-Print-Blank-Line TO SUMMARY-PRINT-LINE.
065800     WRITE    SUMMARY-PRINT-LINE.
065900*
066000  CC800-Exit.  EXIT SECTION.
066100*
066200  CC900-Print-Sitewise-Summary  SECTION.
066300*************************************
066400*
066500     MOVE     WS-Print-Blank-Line TO SUMMARY-PRINT-LINE.
066600     WRITE    SUMMARY-PRINT-LINE.
066700     MOVE     WS-Print-Sitewise-Title TO SUMMARY-PRINT-LINE.
066800     WRITE    SUMMARY-PRINT-LINE.
066900     MOVE     WS-Print-Sitewise-Col-Row TO SUMMARY-PRINT-LINE.
067000     WRITE    SUMMARY-PRINT-LINE.
067100     PERFORM  CC910-Print-One-Site
067200              VARYING WS-SS-Ix FROM 1 BY 1
067300              UNTIL WS-SS-Ix > WS-SS-Count.
067400*
067500  CC900-Exit.  EXIT SECTION.
067600*
067700  CC910-Print-One-Site          SECTION.
067800*************************************
067900*
068000     MOVE     WS-SS-Site (WS-SS-Ix)         TO WS-SR-Site.
068100     MOVE     WS-SS-Punch-Count (WS-SS-Ix)  TO WS-SR-Punches.
068200     MOVE     WS-SS-Days-Count (WS-SS-Ix)   TO WS-SR-Days.
068300     MOVE     WS-SS-Total-Hours (WS-SS-Ix)  TO WS-SR-Hours.
068400     MOVE     WS-SS-Full-Days (WS-SS-Ix)    TO WS-SR-Full.
068500     MOVE     WS-SS-Half-Days (WS-SS-Ix)    TO WS-SR-Half.
068600     MOVE     WS-SS-OT-Hours (WS-SS-Ix)     TO WS-SR-OT.
068700     MOVE     WS-SS-Duty-Units (WS-SS-Ix)   TO WS-SR-Duty.
068800     MOVE     WS-SS-Missing-Count (WS-SS-Ix)
068900                                             TO WS-SR-Missing.
069000     MOVE     WS-Print-SS-Row TO SUMMARY-PRINT-LINE.
069100     WRITE    SUMMARY-PRINT-LINE.
069200*
069300  CC910-Exit.  EXIT SECTION.
069400*
069500  CC950-Print-Grand-Total       SECTION.
069600*************************************
069700*
069800     COMPUTE  WS-Grand-Duty-Units =
069900              WS-Grand-Full-Days + (WS-Grand-Half-Days / 2).
070000     MOVE     SPACES TO WS-SR-Site.
070100     MOVE     "GRAND TOTAL"        TO WS-SR-Site.
070200     MOVE     WS-Grand-Punch-Count TO WS-SR-Punches.
070300     MOVE     WS-Grand-Days-Count  TO WS-SR-Days.
070400     MOVE     WS-Grand-Total-Hours TO WS-SR-Hours.
070500     MOVE     WS-Grand-Full-Days   TO WS-SR-Full.
070600     MOVE     WS-Grand-Half-Days   TO WS-SR-Half.
070700     MOVE     WS-Grand-OT-Hours    TO WS-SR-OT.
070800     MOVE     WS-Grand-Duty-Units  TO WS-SR-Duty.
070900     MOVE     WS-Grand-Missing-Count TO WS-SR-Missing.
071000     MOVE     WS-Print-SS-Row TO SUMMARY-PRINT-LINE.
071100     WRITE    SUMMARY-PRINT-LINE.
071200*
071300  CC950-Exit.  EXIT SECTION.
071400*
