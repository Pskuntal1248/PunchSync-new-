000100*****************************************************************
000200*                                                                *
000300*                Calendar Day-Count / Prev-Day Routine           *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000       PROGRAM-ID.         ATT004.
001100*
001200*    AUTHOR.             M J HARTE, FOR FACILITIES SYSTEMS GROUP.
001300*
001400*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001500*
001600*    DATE-WRITTEN.       14/01/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           COMPANY CONFIDENTIAL.
002100*
002200*    REMARKS.            DAYS-IN-MONTH AND PREVIOUS-CALENDAR-DAY
002300*                        CONVERSION FOR THE MONTHLY ATTENDANCE
002400*                        BATCH.  RESTATES THE OLD MAPS04
002500*                        DATE-CONVERSION SHAPE WITHOUT THE
002600*                        INTRINSIC FUNCTIONS MAPS04 LEANT ON -
002700*                        SEE CHANGE OF 11/02/98 BELOW.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FUNCTIONS USED.     NONE - INTRINSICS ARE NOT USED IN THIS
003200*                        SHOP'S BATCH SUITE.  SEE MAPS04 FOR THE
003300*                        INTERACTIVE-SUITE EQUIVALENT.
003400*
003500*    FILES USED.         NONE.
003600*
003700* CHANGE LOG.
003800* 14/01/86 MJH - 1.0.00 CREATED - DAYS-IN-MONTH TABLE LOOKUP PLUS
003900*                        LEAP-YEAR TEST, CALLED FROM PY PROGRAMS
004000*                        THAT NEEDED PAY-PERIOD END DATES.
004100* 02/06/87 MJH -        ADDED PREVIOUS-CALENDAR-DAY FUNCTION FOR
004200*                        THE OVERNIGHT SHIFT PREMIUM CALCULATION.
004300* 19/11/89 RDC -        FIXED CENTURY ROLL FROM 31/12 INTO 01/01
004400*                        - PREV-YEAR WAS NOT INCREMENTING DOWN.
004500* 23/03/92 MJH -        TIDIED PARAGRAPH NAMES TO SHOP STANDARD.
004600* 30/09/98 RDC - Y2K    REVIEWED FOR 4-DIGIT YEAR HANDLING - NO
004700*                        2-DIGIT YEAR FIELDS IN THIS MODULE, NO
004800*                        CHANGE REQUIRED, LOGGED PER Y2K AUDIT.
004900* 11/02/98 RDC -        NOTE FOR FILE - THIS ROUTINE NEVER DID
005000*                        USE INTRINSIC FUNCTIONS, UNLIKE MAPS04;
005100*                        KEEPING IT THAT WAY FOR THE OLDER
005200*                        COMPILER ON THE BATCH LPAR.
005300* 14/05/03 MJH -        LEAP TEST RE-CODED TO AVOID DIVIDE
005400*                        REMAINDER ZERO TRAP ON CENTURY YEARS.
005500* 08/08/07 KMS -        CORRECTED FEBRUARY ENTRY IN DAYS-TABLE -
005600*                        HAD BEEN SET TO 29 FLAT, LOSING THE LEAP
005700*                        TEST ENTIRELY.  ATTSUMM MISSING-DAYS HAD
005800*                        BEEN WRONG FOR ALL NON-LEAP FEBRUARYS.
005900* 17/01/26 AJP - ATT-012 RE-HOMED INTO THE PUNCHSYNC ATTENDANCE
006000*                        SUITE FROM THE PAYROLL COPY, RENAMED
006100*                        MAPS04 TO ATT004, NO LOGIC CHANGE.
006200* 09/02/26 AJP - ATT-031 A4-FUNCTION "P" NOW VALIDATES A4-MONTH
006300*                        1 THRU 12 BEFORE TABLE LOOKUP - BAD
006400*                        CONTROL RECORD WAS INDEXING THE TABLE
006500*                        OUT OF RANGE.
006600* 10/02/26 AJP - ATT-031 DAYS-TABLE NOW LOADED FROM A LITERAL
006700*                        VIA REDEFINES INSTEAD OF SEVEN MOVE
006800*                        TARGETS - ADDED A TRACE ON AN UNKNOWN
006900*                        A4-FUNCTION AND ON A CENTURY ROLL IN
007000*                        PREVIOUS-DAY, BOTH FOR THE OVERNIGHT
007100*                        OPERATOR'S CONSOLE LOG.
007200* 19/02/26 AJP - ATT-038 WS-QTMP (THE THROWAWAY QUOTIENT OFF ALL
007300*                        THREE DIVIDES IN THE LEAP TEST) MOVED
007400*                        OUT TO A STANDALONE 77-LEVEL, MATCHING
007500*                        THE OLD MAPS09 LOOP-REGISTER HABIT.
007600*
007700  ENVIRONMENT             DIVISION.
007800*================================
007900*
008000  INPUT-OUTPUT            SECTION.
008100*------------------------------
008200*
008300  DATA                    DIVISION.
008400*================================
008500*
008600  WORKING-STORAGE SECTION.
008700*-----------------------
008800*
008900  01  WS-Days-In-Month-Std.
009000     03  WS-DIM-Std-Text       pic x(24)
009100                               value "312831303130313130313031".
009200  01  WS-Days-In-Month-Tbl redefines WS-Days-In-Month-Std.
009300     03  WS-DIM-Entry          pic 99 occurs 12
009400                               indexed by WS-DIM-Ix.
009500*
009600  01  WS-Work-Fields.
009700     03  WS-Leap-Sw            pic x         value "N".
009800         88  WS-Is-Leap-Year                value "Y".
009900     03  WS-Mod-4              pic 99        comp.
010000     03  WS-Mod-100            pic 99        comp.
010100     03  WS-Mod-400            pic 999       comp.
010200     03  filler                pic x(4).
010300*
010400*  THROWAWAY QUOTIENT FOR THE THREE DIVIDES BELOW - KEPT AS A
010500*  STANDALONE 77-LEVEL, NOT FOLDED IN ABOVE, THE SAME WAY MAPS09
010600*  KEPT ITS OWN MOD-N QUOTIENT (Z) OUT OF WS-DATA.
010700*
010800  77  WS-Qtmp                  pic 9(4)      comp.
010900*
011000  01  WS-Trace-Fields.
011100     03  WS-Trace-Text         pic x(40)     value spaces.
011200  01  WS-Trace-Text-Alt redefines WS-Trace-Fields.
011300     03  WS-Trace-Literal      pic x(20).
011400     03  WS-Trace-Function     pic x(1).
011500     03  filler                pic x(19).
011600*
011700  01  WS-Roll-Trace-Fields.
011800     03  WS-RT-Old-Year        pic 9(4).
011900     03  WS-RT-New-Year        pic 9(4).
012000  01  WS-Roll-Trace-Alt redefines WS-Roll-Trace-Fields.
012100     03  WS-RT-Old-Cent        pic 99.
012200     03  WS-RT-Old-Yoc         pic 99.
012300     03  WS-RT-New-Cent        pic 99.
012400     03  WS-RT-New-Yoc         pic 99.
012500*
012600  LINKAGE                SECTION.
012700*------------------------------
012800*
012900  COPY "WSATT004.COB".
013000*
013100  PROCEDURE DIVISION USING WSATT004-WS.
013200*=====================================
013300*
013400  AA000-Main                  SECTION.
013500*************************************
013600*
013700*  THE 31/30 ENTRIES COME OFF THE LITERAL IN WS-DIM-STD-TEXT VIA
013800*  THE REDEFINES ABOVE - ONLY FEBRUARY NEEDS SETTING EACH CALL.
013900*
014000     PERFORM  ZZ010-Test-Leap-Year.
014100     IF       WS-Is-Leap-Year
014200              MOVE   29 TO WS-DIM-Entry (2)
014300     ELSE
014400              MOVE   28 TO WS-DIM-Entry (2)
014500     END-IF.
014600*
014700     IF       A4-Function = "D"
014800              PERFORM ZZ020-Days-In-Month
014900     ELSE
015000        IF    A4-Function = "P"
015100              PERFORM ZZ030-Previous-Day
015200        ELSE
015300              PERFORM ZZ040-Bad-Function
015400        END-IF
015500     END-IF.
015600     GOBACK.
015700*
015800  AA000-Exit.  EXIT SECTION.
015900*
016000  ZZ010-Test-Leap-Year        SECTION.
016100*************************************
016200*
016300*  Y2K/CENTURY-SAFE LEAP TEST - A YEAR IS LEAP WHEN DIVISIBLE BY
016400*  4 UNLESS ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
016500*
016600     MOVE     "N" TO WS-Leap-Sw.
016700     DIVIDE   A4-Year BY 4   GIVING WS-Qtmp   REMAINDER WS-Mod-4.
016800     IF       WS-Mod-4 = ZERO
016900              MOVE "Y" TO WS-Leap-Sw
017000              DIVIDE A4-Year BY 100 GIVING WS-Qtmp
017100-                                        REMAINDER WS-Mod-100
017200              IF     WS-Mod-100 = ZERO
017300                     MOVE "N" TO WS-Leap-Sw
017400                     DIVIDE A4-Year BY 400 GIVING WS-Qtmp
017500-                                        REMAINDER WS-Mod-400
017600                     IF  WS-Mod-400 = ZERO
017700                         MOVE "Y" TO WS-Leap-Sw
017800                     END-IF
017900              END-IF
018000     END-IF.
018100*
018200  ZZ010-Exit.  EXIT SECTION.
018300*
018400  ZZ020-Days-In-Month         SECTION.
018500*************************************
018600*
018700     SET      WS-DIM-Ix TO A4-Month.
018800     MOVE     WS-DIM-Entry (WS-DIM-Ix) TO A4-Days-In-Month.
018900*
019000  ZZ020-Exit.  EXIT SECTION.
019100*
019200  ZZ030-Previous-Day          SECTION.
019300*************************************
019400*
019500*  RETURNS THE CALENDAR DAY BEFORE A4-YEAR/A4-MONTH/A4-DAY IN
019600*  A4-PREV-YEAR/A4-PREV-MONTH/A4-PREV-DAY, ROLLING BACK OVER A
019700*  MONTH OR YEAR BOUNDARY AS NEEDED.
019800*
019900     MOVE     A4-Year  TO A4-Prev-Year.
020000     MOVE     A4-Month TO A4-Prev-Month.
020100     IF       A4-Day > 1
020200              SUBTRACT 1 FROM A4-Day GIVING A4-Prev-Day
020300              GO TO ZZ030-Exit
020400     END-IF.
020500*
020600*  DAY 1 - ROLL BACK INTO THE PRIOR MONTH (OR PRIOR YEAR/DEC).
020700*
020800     IF       A4-Month > 1
020900              SUBTRACT 1 FROM A4-Month GIVING A4-Prev-Month
021000     ELSE
021100              MOVE 12 TO A4-Prev-Month
021200              MOVE A4-Year TO WS-RT-Old-Year
021300              SUBTRACT 1 FROM A4-Year GIVING A4-Prev-Year
021400              MOVE A4-Prev-Year TO WS-RT-New-Year
021500              IF  WS-RT-Old-Cent NOT = WS-RT-New-Cent
021600                  DISPLAY "ATT004 - PREV-DAY CENTURY ROLL"
021700              END-IF
021800     END-IF.
021900     SET      WS-DIM-Ix TO A4-Prev-Month.
022000     MOVE     WS-DIM-Entry (WS-DIM-Ix) TO A4-Prev-Day.
022100     IF       A4-Prev-Month = 2
022200              MOVE A4-Prev-Year TO A4-Year
022300              PERFORM ZZ010-Test-Leap-Year
022400              IF  WS-Is-Leap-Year
022500                  MOVE 29 TO A4-Prev-Day
022600              ELSE
022700                  MOVE 28 TO A4-Prev-Day
022800              END-IF
022900     END-IF.
023000*
023100  ZZ030-Exit.  EXIT SECTION.
023200*
023300  ZZ040-Bad-Function          SECTION.
023400*************************************
023500*
023600*  UNKNOWN A4-FUNCTION CODE - LOG TO THE CONSOLE AND RETURN
023700*  QUIETLY, THE SAME AS THE OLD MAPS04 DID FOR A BAD PARAMETER.
023800*
023900     MOVE     "ATT004-BAD FUNCTION" TO WS-Trace-Literal.
024000     MOVE     A4-Function TO WS-Trace-Function.
024100     DISPLAY  WS-Trace-Text.
024200*
024300  ZZ040-Exit.  EXIT SECTION.
024400*
