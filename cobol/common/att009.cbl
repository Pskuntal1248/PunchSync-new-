000100*****************************************************************
000200*                                                                *
000300*            Weekly-Off (Sunday) Determination Routine           *
000400*                      Mod 7 Congruence Only                     *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000       PROGRAM-ID.         ATT009.
001100*
001200*    AUTHOR.             M J HARTE, FOR FACILITIES SYSTEMS GROUP.
001300*
001400*    INSTALLATION.       FACILITIES SERVICES - PUNCHSYNC PROJECT.
001500*
001600*    DATE-WRITTEN.       21/01/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           COMPANY CONFIDENTIAL.
002100*
002200*    REMARKS.            WEEKDAY / WEEKLY-OFF (SUNDAY) TEST FOR
002300*                        THE MUSTER ROLL.  RE-USES THE OLD MAPS09
002400*                        MOD-N ACCUMULATE-AND-DIVIDE SHAPE (THAT
002500*                        ONE WAS MOD 11 FOR A CHECK DIGIT) BUT
002600*                        ACCUMULATES ZELLER'S TERMS AND DIVIDES
002700*                        MOD 7 FOR THE DAY OF WEEK INSTEAD.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FUNCTIONS USED.     NONE.
003200*
003300*    FILES USED.         NONE.
003400*
003500* CHANGE LOG.
003600* 21/01/86 MJH - 1.0.00 CREATED - ADAPTED FROM MAPS09 FOR THE
003700*                        WEEKLY PREMIUM-DAY FLAG ON THE OLD
003800*                        TIME SHEETS MODULE.
003900* 04/07/88 MJH -        CENTURY TERM SPLIT OUT OF A9-YEAR SO THE
004000*                        ROUTINE SURVIVES THE Y2K ROLL UNCHANGED.
004100* 30/09/98 RDC - Y2K    REVIEWED - CENTURY TERM ALREADY EXPLICIT,
004200*                        NO CHANGE NEEDED, LOGGED PER Y2K AUDIT.
004300* 12/03/04 KMS -        JAN/FEB MONTH-SHIFT FOR ZELLER'S FORMULA
004400*                        WAS BEING APPLIED AFTER THE CENTURY
004500*                        SPLIT INSTEAD OF BEFORE - WEEKDAYS FOR
004600*                        JAN/FEB WERE ONE OUT EVERY YEAR BOUNDARY.
004700* 17/01/26 AJP - ATT-012 RE-HOMED INTO THE PUNCHSYNC ATTENDANCE
004800*                        SUITE FROM THE PAYROLL COPY, RENAMED
004900*                        MAPS09 TO ATT009, RESULT RE-PURPOSED AS
005000*                        A9-WEEKDAY/A9-SUNDAY-FLAG, NOT A CHECK
005100*                        DIGIT.
005200* 10/02/26 AJP - ATT-031 FOUR ZELLER TERMS NOW SUMMED OFF A
005300*                        REDEFINED TABLE INSTEAD OF A FIXED ADD
005400*                        LIST.  ADDED A SUNDAY AUDIT TRACE AND A
005500*                        CENTURY-YEAR SENTINEL FOR THE CONSOLE
005600*                        LOG, BOTH FOR THE OVERNIGHT OPERATOR.
005700* 19/02/26 AJP - ATT-038 TERM-4 WAS DIVIDING THE CENTURY BY 4
005800*                        INSIDE A COMPUTE WITHOUT TRUNCATING
005900*                        FIRST, SO THE CENTURY-BOUNDARY YEARS
006000*                        (1900, 2100) CAME OUT A DAY WRONG.
006100*                        SPLIT THE TRUNCATION INTO ITS OWN
006200*                        DIVIDE, LIKE MAPS09 DID FOR ITS MOD-11
006300*                        QUOTIENT - NO INTRINSIC FUNCTIONS, SAME
006400*                        AS EVER.  SCRATCH QUOTIENT/SUM REGISTERS
006500*                        PULLED OUT TO 77-LEVELS WHILE IN HERE,
006600*                        MATCHING THE OLD MAPS09 A/Y/Z SHAPE.
006700*                        TURNS OUT THE OLD "ADD 1" BUMP TO
006800*                        A9-WEEKDAY ONLY LINED UP BECAUSE TERM-4
006900*                        WAS WRONG IN A WAY THAT CANCELLED IT OUT
007000*                        FOR THIS CENTURY AND LAST - RE-TESTED BY
007100*                        HAND FOR 1900 AND 2100 BOTH NOW.  BUMP
007200*                        REPLACED WITH A STRAIGHT ZERO-TO-7 WRAP
007300*                        ON THE REMAINDER, SEE AA000 BELOW.
007400*
007500  ENVIRONMENT             DIVISION.
007600*================================
007700*
007800  INPUT-OUTPUT            SECTION.
007900*------------------------------
008000*
008100  DATA                    DIVISION.
008200*================================
008300*
008400  WORKING-STORAGE SECTION.
008500*-----------------------
008600*
008700  01  WS-Zeller-Fields.
008800     03  WS-Z-Month            pic 99        comp.
008900     03  WS-Z-Year             pic 9(4)      comp.
009000     03  WS-Z-Century          pic 99        comp.
009100     03  WS-Z-Yr-Of-Cent        pic 99        comp.
009200     03  filler                 pic x(4).
009300*
009400*  SCRATCH REGISTERS FOR THE DIVIDE/COMPUTE WORK BELOW - KEPT AS
009500*  STANDALONE 77-LEVELS, NOT FOLDED INTO A GROUP, THE SAME WAY
009600*  MAPS09 KEPT ITS A/Y/Z MOD-11 REGISTERS OUT OF WS-DATA.
009700*
009800  77  WS-Z-Sum                  pic s9(5)     comp.
009900  77  WS-Z-Quot                 pic s9(5)     comp.
010000  77  WS-Z-Cent-Quot            pic s9(5)     comp.
010100*
010200  01  WS-Zeller-Terms.
010300     03  WS-Z-Term-1            pic s9(5)     comp.
010400     03  WS-Z-Term-2            pic s9(5)     comp.
010500     03  WS-Z-Term-3            pic s9(5)     comp.
010600     03  WS-Z-Term-4            pic s9(5)     comp.
010700  01  WS-Zeller-Terms-Tbl redefines WS-Zeller-Terms.
010800     03  WS-Z-Term-Entry        pic s9(5)     comp
010900                                occurs 4
011000                                indexed by WS-Z-Tx.
011100*
011200  01  WS-Weekday-Names.
011300     03  WS-WN-Text            pic x(21)
011400                                value "SUNMONTUEWEDTHUFRISAT".
011500  01  WS-Weekday-Names-Tbl redefines WS-Weekday-Names.
011600     03  WS-WN-Entry            pic x(3) occurs 7.
011700*
011800  01  WS-Year-Mirror.
011900     03  WS-YM-Text            pic 9(4).
012000  01  WS-Year-Mirror-Alt redefines WS-Year-Mirror.
012100     03  WS-YM-Century         pic 99.
012200     03  WS-YM-Yoc             pic 99.
012300*
012400  LINKAGE                SECTION.
012500*------------------------------
012600*
012700  COPY "WSATT009.COB".
012800*
012900  PROCEDURE DIVISION USING WSATT009-WS.
013000*=====================================
013100*
013200  AA000-Main                  SECTION.
013300*************************************
013400*
013500     MOVE     A9-Month TO WS-Z-Month.
013600     MOVE     A9-Year  TO WS-Z-Year.
013700     IF       WS-Z-Month < 3
013800              ADD   12 TO WS-Z-Month
013900              SUBTRACT 1 FROM WS-Z-Year
014000     END-IF.
014100     DIVIDE   WS-Z-Year BY 100 GIVING WS-Z-Century
014200-                                    REMAINDER WS-Z-Yr-Of-Cent.
014300     MOVE     WS-Z-Year TO WS-YM-Text.
014400     IF       WS-YM-Yoc = ZERO
014500              DISPLAY "ATT009 - CENTURY-YEAR SEEN IN ZELLER CALC"
014600     END-IF.
014700*
014800*  ZELLER'S CONGRUENCE - SEE ZZ010 BELOW FOR THE FOUR TERMS.
014900*
015000     PERFORM  ZZ010-Accumulate-Terms.
015100     MOVE     A9-Day TO WS-Z-Sum.
015200     PERFORM  ZZ020-Sum-Terms VARYING WS-Z-Tx FROM 1 BY 1
015300              UNTIL WS-Z-Tx > 4.
015400     DIVIDE   WS-Z-Sum BY 7 GIVING WS-Z-Quot REMAINDER A9-Weekday.
015500*
015600*  ZELLER RETURNS 0 = SATURDAY ... 6 = FRIDAY.  WRAP THE ZERO
015700*  ROUND TO 7 SO A9-WEEKDAY RUNS 1-7 WITH 1 = SUNDAY, MATCHING
015800*  THE MUSTER ROLL'S OWN CONVENTION (ATT-038 - THE OLD "ADD 1"
015900*  ONLY LINED UP BY ACCIDENT WHILE TERM-4 WAS ALSO WRONG; NOW
016000*  TERM-4 IS FIXED THE REMAINDER ITSELF IS ALREADY RIGHT BAR
016100*  THE ZERO CASE).
016200*
016300     IF       A9-Weekday = ZERO
016400              MOVE 7 TO A9-Weekday
016500     END-IF.
016600     IF       A9-Weekday = 1
016700              MOVE "Y" TO A9-Sunday-Flag
016800              DISPLAY "ATT009 - WEEKLY OFF "
016900-                    WS-WN-Entry (A9-Weekday)
017000     ELSE
017100              MOVE "N" TO A9-Sunday-Flag
017200     END-IF.
017300     GOBACK.
017400*
017500  AA000-Exit.  EXIT SECTION.
017600*
017700  ZZ010-Accumulate-Terms      SECTION.
017800*************************************
017900*
018000*  TERM 1 = INT(13 * (MONTH + 1) / 5)
018100*  TERM 2 = YEAR-OF-CENTURY
018200*  TERM 3 = INT(YEAR-OF-CENTURY / 4)
018300*  TERM 4 = INT(CENTURY / 4) + 5 * CENTURY (MOD-7 SAFE)
018400*
018500*  ATT-038 - THE CENTURY TERM HAS TO BE TRUNCATED TO A WHOLE
018600*  NUMBER BEFORE IT IS MULTIPLIED, NOT AFTER, OR 1900/2100 COME
018700*  OUT A DAY WRONG.  DIVIDE ... GIVING INTO WS-Z-CENT-QUOT DOES
018800*  THE TRUNCATING FOR US - NO INTRINSIC FUNCTIONS NEEDED.
018900*
019000     COMPUTE  WS-Z-Term-1 = (13 * (WS-Z-Month + 1)) / 5.
019100     MOVE     WS-Z-Yr-Of-Cent TO WS-Z-Term-2.
019200     COMPUTE  WS-Z-Term-3 = WS-Z-Yr-Of-Cent / 4.
019300     DIVIDE   WS-Z-Century BY 4 GIVING WS-Z-Cent-Quot.
019400     COMPUTE  WS-Z-Term-4 = WS-Z-Cent-Quot
019500-                          + (5 * WS-Z-Century).
019600*
019700  ZZ010-Exit.  EXIT SECTION.
019800*
019900  ZZ020-Sum-Terms             SECTION.
020000*************************************
020100*
020200*  WALKS THE FOUR ZELLER TERMS VIA THE REDEFINED TABLE INSTEAD
020300*  OF A FIXED ADD LIST - SEE ATT-031 BELOW.
020400*
020500     ADD      WS-Z-Term-Entry (WS-Z-Tx) TO WS-Z-Sum.
020600*
020700  ZZ020-Exit.  EXIT SECTION.
020800*
