000100* Record Definition For Daily Work Print Line - 132 cols.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300  01  DAILYWORK-PRINT-LINE.
000400     03  filler                    pic x(132).
000500*
