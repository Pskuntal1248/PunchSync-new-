000100****************************************************
000200*                                                   *
000300*  Record Definition For Attendance Control Record  *
000400*        (Report Year/Month & Company Block)        *
000500*     Single record, RRN = 1                        *
000600****************************************************
000700*  File size 180 bytes.
000800*
000900* 12/01/26 vbc - Created for PunchSync attendance work.
001000* 26/01/26 vbc - Added Co-Contact line for Muster header.
001100  01  ATT-PARM-RECORD.
001200     03  ATT-PARM-Co-Name          pic x(40).
001300     03  ATT-PARM-Co-Contact       pic x(40).
001400     03  ATT-PARM-Report-Year      pic 9(4).
001500     03  ATT-PARM-Report-Month     pic 99.
001600     03  ATT-PARM-Full-Shift-Lo    pic 9v9     comp-3.
001700     03  ATT-PARM-Full-Shift-Hi    pic 9v9     comp-3.
001800     03  filler                    pic x(40).
001900*
