000100****************************************************
000200*                                                   *
000300*  Record Definition For Punch Extract File         *
000400*        (Biometric Clock Punch Feed)               *
000500*     No key - read sequentially only               *
000600****************************************************
000700*  File size 100 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 12/01/26 vbc - Created for PunchSync attendance work.
001200* 19/01/26 vbc - Widened Emp-Name to match HR feed (was x20).
001300* 02/02/26 vbc - Added Pp-Cal-Date/Pp-Cal-Time redefines for
001400-                day/month/year & hh/mm/ss split - avoids repeated
001500-                unstrings in Att001/Attmstr/Attsumm/Attdwk.
001600  01  PP-Punch-Record.
001700     03  PP-Site-Name          pic x(20).
001800     03  PP-Emp-Id             pic x(10).
001900     03  PP-Emp-Name           pic x(25).
002000     03  PP-Department         pic x(15).
002100     03  PP-Punch-Date         pic 9(8).
002200     03  PP-Cal-Date redefines PP-Punch-Date.
002300         05  PP-Cal-Year       pic 9(4).
002400         05  PP-Cal-Month      pic 99.
002500         05  PP-Cal-Day        pic 99.
002600     03  PP-Punch-Time         pic 9(6).
002700     03  PP-Cal-Time redefines PP-Punch-Time.
002800         05  PP-Cal-Hour       pic 99.
002900         05  PP-Cal-Min        pic 99.
003000         05  PP-Cal-Sec        pic 99.
003100     03  filler                pic x(16).
003200*
