000100* Select For Daily Work Print File - 132 col, line sequential.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300     SELECT DAILYWORK-FILE ASSIGN TO "DAILYWRK"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS DAILYWORK-FILE-STATUS.
000600*
