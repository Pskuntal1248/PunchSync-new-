000100* Select For Muster Roll Print File - 132 col, line sequential.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300     SELECT MUSTER-FILE ASSIGN TO "MUSTROLL"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS MUSTER-FILE-STATUS.
000600*
