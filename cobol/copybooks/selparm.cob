000100* Select For Attendance Control Record - one record, relative.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300     SELECT ATT-PARM-FILE ASSIGN TO "ATTPARM"
000400         ORGANIZATION IS RELATIVE
000500         ACCESS MODE IS RANDOM
000600         RELATIVE KEY IS ATT-PARM-RRN
000700         FILE STATUS IS ATT-PARM-STATUS.
000800*
