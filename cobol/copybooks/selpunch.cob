000100* Select For Punch Extract File - line sequential, no key.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300     SELECT PUNCH-FILE ASSIGN TO "PUNCHIN"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS PUNCH-FILE-STATUS.
000600*
