000100* Select For Attendance Summary Print File - 132 col, line seq.
000200* 12/01/26 vbc - Created for PunchSync attendance work.
000300     SELECT SUMMARY-FILE ASSIGN TO "ATTSUMRY"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS SUMMARY-FILE-STATUS.
000600*
