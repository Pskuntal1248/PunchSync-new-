000100* Linkage For Att001 - Punch Reader & Logical-Day Grouping.
000200* 14/01/26 vbc - Created for the shared read/filter/group call
000300-                used by Attmstr, Attsumm and Attdwk.
000400  01  WSATT001-WS.
000500     03  A1-Report-Year        pic 9(4).
000600     03  A1-Report-Month       pic 99.
000700     03  A1-Apply-Exception    pic x.
000800         88  A1-Exception-On       value "Y".
000900     03  A1-Return-Code        pic 9          comp.
001000         88  A1-Punches-Found       value 0.
001100         88  A1-No-Punches-Found    value 1.
001200     03  filler                pic x(4).
001300*
