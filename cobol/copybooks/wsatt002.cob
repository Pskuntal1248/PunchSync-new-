000100* Linkage For Att002 - Duplicate-Punch Elimination, One Day.
000200* 20/01/26 vbc - Created - caller passes the WP-Entry subscript
000300-                range for one site/employee/logical-day (already
000400-                sorted ascending by Att001); returns the cleaned
000500-                punch count, first/last kept seconds-of-day, and
000600-                the resulting duration in hours.
000700  01  WSATT002-WS.
000800     03  A2-Lo-Ix              pic 9(5)      comp.
000900     03  A2-Hi-Ix              pic 9(5)      comp.
001000     03  A2-Cleaned-Count      pic 9(3)      comp.
001100     03  A2-First-Secs         pic 9(7)      comp.
001200     03  A2-Last-Secs          pic 9(7)      comp.
001300     03  A2-Duration-Hours     pic 9(4)v99.
001400     03  filler                pic x(4).
001500*
