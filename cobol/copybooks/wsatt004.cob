000100* Linkage For Att004 - Calendar Day-Count/Prev-Day Conversion.
000200* 14/01/26 vbc - Created, lifted from the maps04 date-conversion
000300-                linkage shape.
000400  01  WSATT004-WS.
000500     03  A4-Function           pic x.
000600     03  A4-Year               pic 9(4).
000700     03  A4-Month              pic 99.
000800     03  A4-Day                pic 99.
000900     03  A4-Days-In-Month      pic 99.
001000     03  A4-Prev-Year          pic 9(4).
001100     03  A4-Prev-Month         pic 99.
001200     03  A4-Prev-Day           pic 99.
001300     03  filler                pic x(4).
001400*
