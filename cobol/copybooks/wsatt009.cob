000100* Linkage For Att009 - Weekly-Off (Sunday) Determination.
000200* 14/01/26 vbc - Created, lifted from the maps09 Mod-11
000300-                check-digit linkage shape, re-purposed Mod-7.
000400  01  WSATT009-WS.
000500     03  A9-Year               pic 9(4).
000600     03  A9-Month              pic 99.
000700     03  A9-Day                pic 99.
000800     03  A9-Weekday            pic 9.
000900     03  A9-Sunday-Flag        pic x.
001000     03  filler                pic x(4).
001100*
