000100****************************************************
000200*                                                   *
000300*  Working Storage - Grouped/Cleaned Punch Table    *
000400*     Shared by Att001, Att002, Attmstr, Attsumm    *
000500*     and Attdwk - built once by Att001 per run.    *
000600****************************************************
000700* 13/01/26 vbc - Created for PunchSync attendance work.
000800* 27/01/26 vbc - Max occurs raised from 9000 to 20000
000900-                after Karol Bagh site overran original table.
001000  01  WS-PUNCH-TABLE.
001100     03  WP-Punch-Count        pic 9(5)      comp.
001200     03  filler                pic x(6).
001300     03  WP-Entry occurs 1 to 20000 times
001400                  depending on WP-Punch-Count
001500                  indexed by WP-Ix WP-Jx.
001600         05  WP-Site           pic x(20).
001700         05  WP-Emp-Id         pic x(10).
001800         05  WP-Emp-Name       pic x(25).
001900         05  WP-Department     pic x(15).
002000         05  WP-Log-Year       pic 9(4).
002100         05  WP-Log-Month      pic 99.
002200         05  WP-Log-Day        pic 99.
002300         05  WP-Cal-Date       pic 9(8).
002400         05  WP-Raw-Time       pic 9(6).
002500         05  WP-Norm-Secs      pic 9(7)      comp.
002600         05  filler            pic x(8).
002700*
